000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARTWGT.
000300 AUTHOR.        J P KOSINSKI.
000400 INSTALLATION.  ACME MAIL ORDER SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  SEPTEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900****************************************************************
001000*                                                              *
001100*    PROGRAM:  CARTWGT                                         *
001200*                                                              *
001300*    Called subprogram - Order Cart System (CARTSYS).          *
001400*                                                              *
001500*    FUNCTION:                                                 *
001600*      Given a cart's total weight in kilograms, returns the   *
001700*      flat shipping tariff from the shop's weight-banded      *
001800*      freight table.  Pattern follows the shop's standard     *
001900*      CALLed-subprogram convention - one LINKAGE SECTION       *
002000*      parameter area, 000-MAIN entry, no files of its own.     *
002100*                                                              *
002200*                                                              *
002300****************************************************************
002400*     AMENDMENT HISTORY                                       *
002500*                                                              *
002600*      DATE       INIT  TICKET   DESCRIPTION                   *
002700*    ---------- ------ -------- ------------------------------ *
002800*    1991-09-05  JPK   I03310    ORIGINAL - FLAT 10.00 TARIFF  *CHG0001
002900*                              REGARDLESS OF WEIGHT.           *CHG0001
003000*    1995-02-28  JPK   I06102    BUILD FOUR-BAND FREIGHT TABLE *CHG0002
003100*                              PER FREIGHT TARIFF PROJECT.     *CHG0002
003200*    1998-10-03  MLT   I08852    WIDEN WS-BAND-LIMIT TO 9(5)   *CHG0003
003300*                              FOR CONSISTENCY WITH CATALOG    *CHG0003
003400*                              WEIGHT FIELD WIDTH.             *CHG0003
003500*    1999-01-18  MLT   I08991    Y2K - NO DATE FIELDS ON THIS   CHG0004
003600*                              PROGRAM, NO CHANGE REQUIRED.     CHG0004
003700*    2001-03-09  DHS   I11004    NO TABLE CHANGE - CARTVAL'S    *CHG0005
003800*                              UPSI ABANDON-OVERRIDE PROJECT    *CHG0005
003900*                              REVIEWED THIS TABLE AND MADE      CHG0005
004000*                              NO CHANGE; NOTE KEPT FOR AUDIT.    CHG0005
004100*                                                              *
004200****************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*
005400****************************************************************
005500* FREIGHT TARIFF TABLE.  BAND LIMITS AND RATES ARE LOADED BY     *
005600* VALUE CLAUSE RATHER THAN FROM A FILE - THE SHOP TREATS THIS    *
005700* TABLE AS A RARELY-CHANGED CONSTANT, LIKE A RATE CARD, SO IT    *
005800* IS CARRIED IN WORKING-STORAGE AND MAINTAINED BY RECOMPILE.     *
005900****************************************************************
006000 01  WS-FREIGHT-TABLE.
006100     05  WS-BAND-1.
006200         10  WS-BAND-1-LIMIT         PIC 9(5)V99 COMP-3
006300                                     VALUE 5.
006400         10  WS-BAND-1-RATE          PIC S9(5)V99 COMP-3
006500                                     VALUE 5.00.
006600     05  WS-BAND-2.
006700         10  WS-BAND-2-LIMIT         PIC 9(5)V99 COMP-3
006800                                     VALUE 10.
006900         10  WS-BAND-2-RATE          PIC S9(5)V99 COMP-3
007000                                     VALUE 10.00.
007100     05  WS-BAND-3.
007200         10  WS-BAND-3-LIMIT         PIC 9(5)V99 COMP-3
007300                                     VALUE 20.
007400         10  WS-BAND-3-RATE          PIC S9(5)V99 COMP-3
007500                                     VALUE 20.00.
007600     05  WS-BAND-4-RATE              PIC S9(5)V99 COMP-3
007700                                     VALUE 50.00.
007800     05  FILLER                      PIC X(6).
007900*
008000 01  WS-FREIGHT-TABLE-R REDEFINES WS-FREIGHT-TABLE.
008100     05  WS-BAND-OCCURS OCCURS 3 TIMES.
008200         10  WS-BAND-OCC-LIMIT       PIC 9(5)V99 COMP-3.
008300         10  WS-BAND-OCC-RATE        PIC S9(5)V99 COMP-3.
008400     05  FILLER                      PIC X(12).
008500*
008600 01  WS-CALL-COUNT                   PIC S9(7) COMP-3 VALUE +0.
008700*
008800****************************************************************
008900 LINKAGE SECTION.
009000****************************************************************
009100 01  CART-WEIGHT                  PIC 9(5)V99 COMP-3.
009200 01  WEIGHT-SPLIT REDEFINES CART-WEIGHT.
009300     05  WEIGHT-KILOS             PIC 9(5)V99 COMP-3.
009400 01  SHIP-COST                    PIC S9(5)V99 COMP-3.
009500 01  SHIP-COST-R REDEFINES SHIP-COST.
009600     05  SHIP-COST-SIGNED         PIC S9(5)V99 COMP-3.
009700*
009800****************************************************************
009900 PROCEDURE DIVISION USING CART-WEIGHT, SHIP-COST.
010000****************************************************************
010100*
010200 000-MAIN.
010300     ADD 1 TO WS-CALL-COUNT.
010400     PERFORM 100-LOOKUP-TARIFF.
010500     GOBACK.
010600*
010700****************************************************************
010800* 100-LOOKUP-TARIFF APPLIES THE SHOP'S FOUR-BAND FREIGHT TABLE:  *
010900*     WEIGHT <=  5.00 KG ........ FLAT  5.00                    *
011000*      5.00 <  WEIGHT <= 10.00 .. FLAT 10.00                    *
011100*     10.00 <  WEIGHT <= 20.00 .. FLAT 20.00                    *
011200*     WEIGHT  > 20.00 ........... FLAT 50.00                    *
011300****************************************************************
011400 100-LOOKUP-TARIFF.
011500     IF CART-WEIGHT <= WS-BAND-1-LIMIT
011600         MOVE WS-BAND-1-RATE TO SHIP-COST
011700     ELSE IF CART-WEIGHT <= WS-BAND-2-LIMIT
011800         MOVE WS-BAND-2-RATE TO SHIP-COST
011900     ELSE IF CART-WEIGHT <= WS-BAND-3-LIMIT
012000         MOVE WS-BAND-3-RATE TO SHIP-COST
012100     ELSE
012200         MOVE WS-BAND-4-RATE TO SHIP-COST.
012300*
012400*  END OF PROGRAM CARTWGT
