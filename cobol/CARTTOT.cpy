000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = CARTTOT                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = On-Line Order Cart System -                *
000600*                    Cart valuation output record                *
000700*                                                                *
000800*  5655-M15              CARTTOT                                 *
000900*                                                                *
001000*  (C) Copyright, in-house development, 1988, 1999              *
001100*                                                                *
001200* STATUS = 4.2.0                                                 *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Describes one cart valuation result, written by CARTVAL  *
001600*      for every cart it values.  Downstream billing extract     *
001700*      jobs read this file; it is NOT rewritten or read back by  *
001800*      CARTVAL itself.                                           *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*                                                                *
002200* CHANGE ACTIVITY :                                              *
002300*      $SEG(CARTTOT),COMP(CARTSYS),PROD(RETAIL  ):                002390
002400*                                                                *
002500*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002600*   $D0= I06102 240 950228 JPK     : ORIGINAL - FREIGHT TARIFF   *CHG0001
002700*              PROJECT, CART VALUATION OUTPUT FILE               *CHG0001
002800*   $D1= I08852 310 981003 MLT     : ADD FILLER PAD              *CHG0002
002900*                                                                *
003000******************************************************************
003100     03  CT-CART-ID                      PIC 9(9).
003200     03  CT-USER-ID                      PIC 9(9).
003300     03  CT-SUBTOTAL                     PIC S9(9)V99.
003400     03  CT-TAX                          PIC S9(9)V99.
003500     03  CT-WEIGHT                       PIC 9(5)V99.
003600     03  CT-SHIP-COST                    PIC S9(5)V99.
003700     03  CT-TOTAL                        PIC S9(9)V99.
003800     03  FILLER                          PIC X(5).
