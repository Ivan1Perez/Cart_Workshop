000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = CARTMST                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = On-Line Order Cart System -                *
000600*                    Cart master record layout                  *
000700*                                                                *
000800*  5655-M15              CARTMST                                 *
000900*                                                                *
001000*  (C) Copyright, in-house development, 1988, 1999              *
001100*                                                                *
001200* STATUS = 4.2.0                                                 *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Describes one cart master record.  One record exists      *
001600*      for each shopping cart owned by a customer; a customer    *
001700*      may own at most one cart at a time (see CARTMNT rule      *
001800*      CC-01).  Record is keyed on CART-ID and kept in           *
001900*      CART-ID sequence on the master file.                      *
002000*                                                                *
002100*----------------------------------------------------------------*
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(CARTMST),COMP(CARTSYS),PROD(RETAIL  ):                002490
002500*                                                                *
002600*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002700*   $D0= ------ 100 880611 RBW     : ORIGINAL - MAIL ORDER CART  *CHG0001
002800*   $D1= I04471 210 930715 JPK     : ADD CART-STATUS BYTE        *CHG0002
002900*   $D2= I08852 310 981003 MLT     : WIDEN RECORD, ADD FILLER    *CHG0003
003000*              PAD FOR Y2K DATE EXPANSION WORK                   *CHG0003
003100*   $D3= I09915 420 991130 MLT     : RENAME FOR WEB STOREFRONT   *CHG0004
003200*              CONVERSION - CART NOW SHARED BY PHONE/WEB ORDERS  *CHG0004
003300*                                                                *
003400******************************************************************
003500     03  CART-KEY.
003600         05  CART-ID                     PIC 9(9).
003700     03  CART-USER-ID                    PIC 9(9).
003800     03  CART-UPDATED-DATE.
003900         05  CART-UPD-CCYY               PIC 9(4).
004000         05  CART-UPD-MM                 PIC 9(2).
004100         05  CART-UPD-DD                 PIC 9(2).
004200     03  CART-UPDATED-DATE-R REDEFINES CART-UPDATED-DATE
004300                                         PIC 9(8).
004400     03  CART-STATUS                     PIC X(1).
004500         88  CART-STATUS-ACTIVE                 VALUE 'A'.
004600         88  CART-STATUS-ABANDONED              VALUE 'B'.
004700         88  CART-STATUS-CLEARED                VALUE 'C'.
004800     03  FILLER                          PIC X(3).
