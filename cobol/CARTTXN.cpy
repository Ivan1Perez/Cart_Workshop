000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = CARTTXN                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = On-Line Order Cart System -                *
000600*                    Cart maintenance transaction record        *
000700*                                                                *
000800*  5655-M15              CARTTXN                                 *
000900*                                                                *
001000*  (C) Copyright, in-house development, 1988, 1999              *
001100*                                                                *
001200* STATUS = 4.2.0                                                 *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Describes one cart maintenance transaction, read by       *
001600*      CARTMNT.  TX-CODE selects the operation; the remaining    *
001700*      fields are interpreted per TX-CODE as shown below:        *
001800*         AD  add product   - CART-ID, PRODUCT-ID, QUANTITY      *
001900*         UQ  update qty    - CART-ID, LINE-ID,    QUANTITY      *
002000*         RM  remove line   - CART-ID, LINE-ID                   *
002100*         CC  create cart   - USER-ID                            *
002200*         CL  clear cart    - CART-ID                            *
002300*                                                                *
002400*----------------------------------------------------------------*
002500*                                                                *
002600* CHANGE ACTIVITY :                                              *
002700*      $SEG(CARTTXN),COMP(CARTSYS),PROD(RETAIL  ):                002790
002800*                                                                *
002900*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003000*   $D0= ------ 100 880611 RBW     : ORIGINAL - MAIL ORDER CART  *CHG0001
003100*              TRANSACTIONS (AD/RM ONLY)                         *CHG0001
003200*   $D1= I05330 230 940822 JPK     : ADD UQ/CC/CL TRAN CODES     *CHG0002
003300*   $D2= I08852 310 981003 MLT     : ADD FILLER PAD              *CHG0003
003400*                                                                *
003500******************************************************************
003600     03  TX-CODE                         PIC X(2).
003700         88  TX-ADD-PRODUCT                     VALUE 'AD'.
003800         88  TX-UPDATE-QTY                      VALUE 'UQ'.
003900         88  TX-REMOVE-LINE                     VALUE 'RM'.
004000         88  TX-CREATE-CART                      VALUE 'CC'.
004100         88  TX-CLEAR-CART                       VALUE 'CL'.
004200     03  TX-CART-ID                      PIC 9(9).
004300     03  TX-USER-ID                      PIC 9(9).
004400     03  TX-LINE-ID                      PIC 9(9).
004500     03  TX-PRODUCT-ID                   PIC 9(9).
004600     03  TX-QUANTITY                     PIC 9(5).
004700     03  FILLER                          PIC X(2).
