000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARTVAL.
000300 AUTHOR.        R B WILKENS.
000400 INSTALLATION.  ACME MAIL ORDER SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  JUNE 1988.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900****************************************************************
001000*                                                              *
001100*    PROGRAM:  CARTVAL                                         *
001200*                                                              *
001300*    Sample program CARTVAL is derived from the shop's older   *
001400*    OS/VS sample batch driver for reading a master file and   *
001500*    producing a report.  It is maintained as part of the      *
001600*    Order Cart System (application CARTSYS).                  *
001700*                                                              *
001800*    FUNCTION:                                                 *
001900*      Reads the cart master file and, for each cart, its      *
002000*      cart lines, values the cart (line amounts, country      *
002100*      sales tax, weight-based shipping), writes one           *
002200*      CART-TOTAL-RECORD per cart, flags abandoned carts, and   *
002300*      rewrites the cart master with updated status.  Prints   *
002400*      a 132-column valuation report with control totals.      *
002500*                                                              *
002600****************************************************************
002700*     AMENDMENT HISTORY                                       *
002800*                                                              *
002900*      DATE       INIT  TICKET   DESCRIPTION                   *
003000*    ---------- ------ -------- ------------------------------ *
003100*    1988-06-11  RBW   --------  ORIGINAL - CART VALUATION     *CHG0001
003200*                              RUN FOR MAIL ORDER CATALOG.     *CHG0001
003300*    1990-02-20  RBW   I02214    ADD COUNTRY SALES TAX LOOKUP  *CHG0002
003400*                              (PREVIOUSLY FLAT 0% TAX).       *CHG0002
003500*    1991-09-05  JPK   I03310    ADD WEIGHT-BASED SHIPPING     *CHG0003
003600*                              TARIFF, SUBROUTINE CARTWGT.     *CHG0003
003700*    1994-08-22  JPK   I05330    ADD ABANDONED-CART PASS, SET  *CHG0004
003800*                              CART-STATUS = 'B' ON OLD CARTS. *CHG0004
003900*    1995-02-28  JPK   I06102    PRODUCT FILE NOW CARRIES      *CHG0005
004000*                              WEIGHT; REMOVE HARD-CODED       *CHG0005
004100*                              1.00 KG DEFAULT.                *CHG0005
004200*    1996-11-14  JPK   I07220    CUSTOMER FILE NOW INTERNATIONAL*CHG0006
004300*                              - COUNTRY CODE AND RATE ADDED.  *CHG0006
004400*    1998-10-03  MLT   I08852    RECORD LAYOUTS WIDENED, FILLER*CHG0007
004500*                              PAD ADDED FOR FUTURE GROWTH.    *CHG0007
004600*    1999-01-18  MLT   I08991    Y2K - CCYY DATE FIELDS, RUN   *CHG0008
004700*                              DATE NOW FROM 4-DIGIT ACCEPT.   *CHG0008
004800*    1999-11-30  MLT   I09915    RENAMED CART SUBSYSTEM FOR    *CHG0009
004900*                              WEB STOREFRONT PROJECT; LOGIC   *CHG0009
005000*                              UNCHANGED FROM PHONE-ORDER CART.*CHG0009
005100*    2001-03-09  DHS   I11004    ABANDON THRESHOLD MADE         CHG0010
005200*                              OVERRIDABLE VIA UPSI SWITCH.     CHG0010
005300*                                                              *
005400****************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS ABANDON-OVERRIDE-ON.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CART-MASTER-FILE   ASSIGN TO CARTMSTI
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-CARTMST-STATUS.
006900*
007000     SELECT CART-MASTER-OUT    ASSIGN TO CARTMSTO
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-CARTOUT-STATUS.
007300*
007400     SELECT CARTLINE-FILE      ASSIGN TO CARTLINI
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-CARTLIN-STATUS.
007700*
007800     SELECT PRODUCT-FILE       ASSIGN TO PRODFILE
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS  WS-PRODFIL-STATUS.
008100*
008200     SELECT USER-FILE          ASSIGN TO USERFILE
008300         ACCESS IS SEQUENTIAL
008400         FILE STATUS  IS  WS-USERFIL-STATUS.
008500*
008600     SELECT CART-TOTAL-FILE    ASSIGN TO CARTTOTO
008700         ACCESS IS SEQUENTIAL
008800         FILE STATUS  IS  WS-CARTTOT-STATUS.
008900*
009000     SELECT VALUATION-RPT-FILE ASSIGN TO CARTRPT
009100         FILE STATUS  IS  WS-REPORT-STATUS.
009200*
009300****************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700 FD  CART-MASTER-FILE
009800     LABEL RECORDS ARE STANDARD
009900     BLOCK CONTAINS 0
010000     RECORDING MODE IS F.
010100 01  CART-RECORD.
010200     COPY CARTMST.
010300*
010400 FD  CART-MASTER-OUT
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0
010700     RECORDING MODE IS F.
010800 01  CART-OUT-RECORD.
010900     COPY CARTMST.
011000*
011100 FD  CARTLINE-FILE
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0
011400     RECORDING MODE IS F.
011500 01  CARTLINE-RECORD.
011600     COPY CARTLIN.
011700*
011800 FD  PRODUCT-FILE
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0
012100     RECORDING MODE IS F.
012200 01  PRODUCT-RECORD.
012300     COPY PRODMST.
012400*
012500 FD  USER-FILE
012600     LABEL RECORDS ARE STANDARD
012700     BLOCK CONTAINS 0
012800     RECORDING MODE IS F.
012900 01  USER-RECORD.
013000     COPY USERMST.
013100*
013200 FD  CART-TOTAL-FILE
013300     LABEL RECORDS ARE STANDARD
013400     BLOCK CONTAINS 0
013500     RECORDING MODE IS F.
013600 01  CART-TOTAL-RECORD.
013700     COPY CARTTOT.
013800*
013900 FD  VALUATION-RPT-FILE
014000     LABEL RECORDS ARE OMITTED
014100     RECORD CONTAINS 132 CHARACTERS
014200     LINAGE IS 60 WITH FOOTING AT 55
014300     DATA RECORD IS RPT-RECORD.
014400 01  RPT-RECORD                          PIC X(132).
014500*
014600****************************************************************
014700 WORKING-STORAGE SECTION.
014800****************************************************************
014900*
015000 01  WS-RUN-DATE-WORK.
015100     COPY CARTWS.
015200*
015300 01  WS-FIELDS.
015400     05  WS-CARTMST-STATUS       PIC X(2)  VALUE SPACES.
015500     05  WS-CARTOUT-STATUS       PIC X(2)  VALUE SPACES.
015600     05  WS-CARTLIN-STATUS       PIC X(2)  VALUE SPACES.
015700     05  WS-PRODFIL-STATUS       PIC X(2)  VALUE SPACES.
015800     05  WS-USERFIL-STATUS       PIC X(2)  VALUE SPACES.
015900     05  WS-CARTTOT-STATUS       PIC X(2)  VALUE SPACES.
016000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
016100     05  WS-CARTMST-EOF          PIC X     VALUE 'N'.
016200         88  CARTMST-EOF                 VALUE 'Y'.
016300     05  WS-CARTLIN-EOF          PIC X     VALUE 'N'.
016400         88  CARTLIN-EOF                  VALUE 'Y'.
016500     05  WS-LINE-HELD-SW         PIC X     VALUE 'N'.
016600         88  LINE-IS-HELD                 VALUE 'Y'.
016700     05  WS-PRODUCT-FOUND-SW     PIC X     VALUE 'N'.
016800         88  PRODUCT-WAS-FOUND            VALUE 'Y'.
016900     05  WS-CUSTOMER-FOUND-SW    PIC X     VALUE 'N'.
017000         88  CUSTOMER-WAS-FOUND           VALUE 'Y'.
017100     05  WS-CART-REJECT-SW       PIC X     VALUE 'N'.
017200         88  CART-IS-REJECTED             VALUE 'Y'.
017300     05  ABANDON-OVERRIDE-ON     PIC X     VALUE 'N'.
017400     05  WS-ERR-TEXT             PIC X(60) VALUE SPACES.
017500     05  FILLER                  PIC X(10).
017600*
017700 01  WORK-VARIABLES.
017800     05  WS-CART-SUBTOTAL        PIC S9(9)V99  COMP-3 VALUE +0.
017900     05  WS-CART-WEIGHT           PIC 9(5)V99   COMP-3 VALUE +0.
018000     05  WS-CART-TAX              PIC S9(9)V99  COMP-3 VALUE +0.
018100     05  WS-CART-SHIP-COST        PIC S9(5)V99  COMP-3 VALUE +0.
018200     05  WS-CART-GRAND-TOTAL      PIC S9(9)V99  COMP-3 VALUE +0.
018300     05  WS-LINE-AMOUNT           PIC S9(9)V99  COMP-3 VALUE +0.
018400     05  WS-TAX-RATE              PIC 9V9999    COMP-3 VALUE +0.
018500     05  WS-CURRENT-CART-ID       PIC 9(9)      COMP-3 VALUE +0.
018600     05  FILLER                   PIC X(08).
018700*
018800 01  TOTALS-VARS.
018900     05  NUM-CARTS-READ           PIC S9(7)   COMP-3 VALUE +0.
019000     05  NUM-CARTS-VALUED         PIC S9(7)   COMP-3 VALUE +0.
019100     05  NUM-CARTS-REJECTED       PIC S9(7)   COMP-3 VALUE +0.
019200     05  NUM-LINES-READ           PIC S9(7)   COMP-3 VALUE +0.
019300     05  NUM-LINES-ORPHANED      PIC S9(7)   COMP-3 VALUE +0.
019400     05  NUM-CARTS-ABANDONED      PIC S9(7)   COMP-3 VALUE +0.
019500     05  TOT-GRAND-TOTAL          PIC S9(11)V99 COMP-3 VALUE +0.
019600     05  FILLER                   PIC X(08).
019700*
019800****************************************************************
019900* PRODUCT AND CUSTOMER REFERENCE TABLES - LOADED ONCE AT START
020000* OF RUN, THEN LOCATED BY SEARCH ALL (BINARY SEARCH) SINCE BOTH
020100* REFERENCE FILES ARE SUPPLIED IN ASCENDING KEY SEQUENCE.
020200****************************************************************
020300 01  PRODUCT-TABLE-AREA.
020400     05  PT-ENTRY-COUNT          PIC 9(5) COMP   VALUE 0.
020500     05  PRODUCT-TABLE OCCURS 2000 TIMES
020600                       ASCENDING KEY IS PT-ID
020700                       INDEXED BY PT-IDX.
020800         10  PT-ID               PIC 9(9).
020900         10  PT-NAME             PIC X(20).
021000         10  PT-DESCRIPTION      PIC X(30).
021100         10  PT-CATEGORY         PIC X(15).
021200         10  PT-PRICE            PIC S9(7)V99.
021300         10  PT-STOCK            PIC 9(7).
021400         10  PT-WEIGHT           PIC 9(3)V99.
021500         10  FILLER              PIC X(05).
021600     05  FILLER                  PIC X(08).
021700*
021800 01  USER-TABLE-AREA.
021900     05  UT-ENTRY-COUNT          PIC 9(5) COMP   VALUE 0.
022000     05  USER-TABLE OCCURS 5000 TIMES
022100                    ASCENDING KEY IS UT-ID
022200                    INDEXED BY UT-IDX.
022300         10  UT-ID               PIC 9(9).
022400         10  UT-COUNTRY-CODE     PIC X(2).
022500         10  UT-COUNTRY-TAX-RATE PIC 9V9999.
022600         10  FILLER              PIC X(05).
022700     05  FILLER                  PIC X(08).
022800*
022900****************************************************************
023000* ABANDONED-CART HOLD TABLE.  CARTS FLAGGED DURING THE MAIN PASS
023100* ARE HELD HERE SO THE REPORT'S ABANDONED-CART SECTION CAN BE
023200* PRINTED AS A BLOCK, AFTER ALL DETAIL LINES, AS THE SHOP'S
023300* REPORT LAYOUT STANDARD REQUIRES.
023400****************************************************************
023500 01  ABANDONED-HOLD-AREA.
023600     05  AH-ENTRY-COUNT          PIC 9(5) COMP   VALUE 0.
023700     05  ABANDONED-HOLD OCCURS 500 TIMES
023800                        INDEXED BY AH-IDX.
023900         10  AH-CART-ID          PIC 9(9).
024000         10  AH-USER-ID          PIC 9(9).
024100         10  AH-UPDATED-DATE     PIC 9(8).
024200         10  FILLER              PIC X(05).
024300     05  FILLER                  PIC X(08).
024400*
024500****************************************************************
024600*        R E P O R T   L I N E S
024700****************************************************************
024800 01  RPT-HEADER1.
024900     05  FILLER                  PIC X(34)
025000           VALUE 'CARTVAL - CART VALUATION REPORT  '.
025100     05  FILLER                  PIC X(8)  VALUE 'RUN DATE'.
025200     05  FILLER                  PIC X     VALUE ':'.
025300     05  RPT-RUN-CCYY            PIC 9(4).
025400     05  FILLER                  PIC X     VALUE '-'.
025500     05  RPT-RUN-MM              PIC 99.
025600     05  FILLER                  PIC X     VALUE '-'.
025700     05  RPT-RUN-DD              PIC 99.
025800     05  FILLER                  PIC X(78) VALUE SPACES.
025900 01  RPT-HEADER2.
026000     05  FILLER PIC X(10) VALUE 'CART-ID   '.
026100     05  FILLER PIC X(10) VALUE 'USER-ID   '.
026200     05  FILLER PIC X(13) VALUE '   SUBTOTAL  '.
026300     05  FILLER PIC X(11) VALUE '     TAX   '.
026400     05  FILLER PIC X(10) VALUE '  WEIGHT  '.
026500     05  FILLER PIC X(11) VALUE '   SHIP-AMT'.
026600     05  FILLER PIC X(12) VALUE '  GRAND-TOT '.
026700     05  FILLER PIC X(55) VALUE SPACES.
026800 01  RPT-HEADER3.
026900     05  FILLER PIC X(10) VALUE ALL '-'.
027000     05  FILLER PIC X(10) VALUE ALL '-'.
027100     05  FILLER PIC X(13) VALUE ALL '-'.
027200     05  FILLER PIC X(11) VALUE ALL '-'.
027300     05  FILLER PIC X(10) VALUE ALL '-'.
027400     05  FILLER PIC X(11) VALUE ALL '-'.
027500     05  FILLER PIC X(12) VALUE ALL '-'.
027600     05  FILLER PIC X(55) VALUE SPACES.
027700 01  RPT-DETAIL.
027800     05  RPT-CART-ID             PIC ZZZZZZZZ9.
027900     05  FILLER                  PIC X     VALUE SPACE.
028000     05  RPT-USER-ID             PIC ZZZZZZZZ9.
028100     05  FILLER                  PIC X     VALUE SPACE.
028200     05  RPT-SUBTOTAL            PIC ZZZ,ZZZ,ZZ9.99.
028300     05  FILLER                  PIC X     VALUE SPACE.
028400     05  RPT-TAX                 PIC ZZ,ZZZ,ZZ9.99.
028500     05  FILLER                  PIC X     VALUE SPACE.
028600     05  RPT-WEIGHT              PIC ZZ,ZZ9.99.
028700     05  FILLER                  PIC X     VALUE SPACE.
028800     05  RPT-SHIP-COST           PIC ZZ,ZZ9.99.
028900     05  FILLER                  PIC X     VALUE SPACE.
029000     05  RPT-GRAND-TOTAL         PIC ZZZ,ZZZ,ZZ9.99.
029100     05  FILLER                  PIC X(44) VALUE SPACES.
029200 01  RPT-ERROR-LINE.
029300     05  FILLER PIC X(17) VALUE '  *** REJECTED: '.
029400     05  RPT-ERR-CART-ID         PIC ZZZZZZZZ9.
029500     05  FILLER                  PIC X     VALUE SPACE.
029600     05  RPT-ERR-TEXT            PIC X(60) VALUE SPACES.
029700     05  FILLER                  PIC X(44) VALUE SPACES.
029800 01  RPT-ABANDON-HDR1.
029900     05  FILLER PIC X(26) VALUE 'ABANDONED CART SECTION    '.
030000     05  FILLER PIC X(106) VALUE SPACES.
030100 01  RPT-ABANDON-HDR2.
030200     05  FILLER PIC X(10) VALUE 'CART-ID   '.
030300     05  FILLER PIC X(10) VALUE 'USER-ID   '.
030400     05  FILLER PIC X(18) VALUE 'LAST-UPDATED      '.
030500     05  FILLER PIC X(94) VALUE SPACES.
030600 01  RPT-ABANDON-DETAIL.
030700     05  RPT-AB-CART-ID          PIC ZZZZZZZZ9.
030800     05  FILLER                  PIC X     VALUE SPACE.
030900     05  RPT-AB-USER-ID          PIC ZZZZZZZZ9.
031000     05  FILLER                  PIC X     VALUE SPACE.
031100     05  RPT-AB-DATE             PIC 9999/99/99.
031200     05  FILLER                  PIC X(91) VALUE SPACES.
031300 01  RPT-TOTALS-HDR1.
031400     05  FILLER PIC X(26) VALUE 'FINAL CONTROL TOTALS      '.
031500     05  FILLER PIC X(106) VALUE SPACES.
031600 01  RPT-TOTALS-DETAIL.
031700     05  FILLER                  PIC XX       VALUE SPACES.
031800     05  RPT-TOTALS-LABEL        PIC X(24).
031900     05  FILLER                  PIC X(4)     VALUE ':   '.
032000     05  RPT-TOTALS-VALUE        PIC ZZZ,ZZZ,ZZ9.
032100     05  RPT-TOTALS-VALUE-D REDEFINES RPT-TOTALS-VALUE
032200                             PIC ZZZZZZZZZ.99.
032300     05  FILLER                  PIC X(82)    VALUE SPACES.
032400 01  RPT-SPACES.
032500     05  FILLER                  PIC X(132)   VALUE SPACES.
032600*
032700****************************************************************
032800 PROCEDURE DIVISION.
032900****************************************************************
033000*
033100 000-MAIN.
033200     PERFORM 050-ESTABLISH-RUN-DATE.
033300     PERFORM 900-OPEN-FILES.
033400     PERFORM 110-LOAD-PRODUCT-TABLE.
033500     PERFORM 120-LOAD-USER-TABLE.
033600     PERFORM 800-INIT-REPORT.
033700     PERFORM 700-READ-CART-FILE.
033800     PERFORM 710-READ-CARTLINE-FILE.
033900     PERFORM 200-VALUE-ONE-CART THROUGH 200-EXIT
034000             UNTIL CARTMST-EOF.
034100     PERFORM 300-ABANDONED-CART-SECTION.
034200     PERFORM 890-PRINT-FINAL-TOTALS.
034300     PERFORM 905-CLOSE-FILES.
034400     GOBACK.
034500*
034600 050-ESTABLISH-RUN-DATE.
034700     ACCEPT WS-RUN-DATE-R FROM DATE YYYYMMDD.
034800     IF ABANDON-OVERRIDE-ON = 'Y'
034900         MOVE 7 TO WS-ABANDON-THRESHOLD-DAYS
035000     END-IF.
035100     MOVE WS-RUN-DATE-R TO WS-ABANDON-CUTOFF-DATE.
035200     SUBTRACT WS-ABANDON-THRESHOLD-DAYS
035300             FROM WS-ABANDON-CUTOFF-DATE.
035400*
035500 110-LOAD-PRODUCT-TABLE.
035600     OPEN INPUT PRODUCT-FILE.
035700     IF WS-PRODFIL-STATUS NOT = '00'
035800         DISPLAY 'CARTVAL - ERROR OPENING PRODUCT FILE: '
035900                 WS-PRODFIL-STATUS
036000         MOVE 16 TO RETURN-CODE
036100         STOP RUN.
036200     PERFORM 112-READ-PRODUCT-REC.
036300     PERFORM 114-LOAD-PRODUCT-ENTRY THROUGH 114-EXIT
036400             UNTIL WS-PRODFIL-STATUS = '10'.
036500     CLOSE PRODUCT-FILE.
036600*
036700 112-READ-PRODUCT-REC.
036800     READ PRODUCT-FILE
036900         AT END MOVE '10' TO WS-PRODFIL-STATUS
037000     END-READ.
037100*
037200 114-LOAD-PRODUCT-ENTRY.
037300     ADD 1 TO PT-ENTRY-COUNT.
037400     MOVE PR-ID           TO PT-ID (PT-ENTRY-COUNT).
037500     MOVE PR-NAME         TO PT-NAME (PT-ENTRY-COUNT).
037600     MOVE PR-DESCRIPTION  TO PT-DESCRIPTION (PT-ENTRY-COUNT).
037700     MOVE PR-CATEGORY     TO PT-CATEGORY (PT-ENTRY-COUNT).
037800     MOVE PR-PRICE        TO PT-PRICE (PT-ENTRY-COUNT).
037900     MOVE PR-STOCK        TO PT-STOCK (PT-ENTRY-COUNT).
038000     MOVE PR-WEIGHT       TO PT-WEIGHT (PT-ENTRY-COUNT).
038100     PERFORM 112-READ-PRODUCT-REC.
038200 114-EXIT.
038300     EXIT.
038400*
038500 120-LOAD-USER-TABLE.
038600     OPEN INPUT USER-FILE.
038700     IF WS-USERFIL-STATUS NOT = '00'
038800         DISPLAY 'CARTVAL - ERROR OPENING USER FILE: '
038900                 WS-USERFIL-STATUS
039000         MOVE 16 TO RETURN-CODE
039100         STOP RUN.
039200     PERFORM 122-READ-USER-REC.
039300     PERFORM 124-LOAD-USER-ENTRY THROUGH 124-EXIT
039400             UNTIL WS-USERFIL-STATUS = '10'.
039500     CLOSE USER-FILE.
039600*
039700 122-READ-USER-REC.
039800     READ USER-FILE
039900         AT END MOVE '10' TO WS-USERFIL-STATUS
040000     END-READ.
040100*
040200 124-LOAD-USER-ENTRY.
040300     ADD 1 TO UT-ENTRY-COUNT.
040400     MOVE US-ID               TO UT-ID (UT-ENTRY-COUNT).
040500     MOVE US-COUNTRY-CODE     TO UT-COUNTRY-CODE
040600                                  (UT-ENTRY-COUNT).
040700     MOVE US-COUNTRY-TAX-RATE TO UT-COUNTRY-TAX-RATE
040800                                  (UT-ENTRY-COUNT).
040900     PERFORM 122-READ-USER-REC.
041000 124-EXIT.
041100     EXIT.
041200*
041300****************************************************************
041400* 200-VALUE-ONE-CART IS PERFORMED ONCE PER CART-MASTER RECORD.
041500* IT ACCUMULATES THE CART'S LINES (WHICH ARRIVE IN CL-CART-ID
041600* SEQUENCE MATCHING THE MASTER), LOOKS UP THE CUSTOMER'S TAX
041700* RATE, COMPUTES THE VALUATION, WRITES THE TOTAL AND DETAIL
041800* LINE, AND REWRITES THE MASTER (POSSIBLY WITH STATUS 'B').
041900****************************************************************
042000 200-VALUE-ONE-CART.
042100     ADD 1 TO NUM-CARTS-READ.
042200     MOVE CART-ID TO WS-CURRENT-CART-ID.
042300     MOVE 'N' TO WS-CART-REJECT-SW.
042400     MOVE 0 TO WS-CART-SUBTOTAL WS-CART-WEIGHT.
042500*
042600     PERFORM 205-SKIP-ORPHAN-LINES.
042700     PERFORM 220-GET-CUSTOMER-TAX-RATE.
042800     IF NOT CART-IS-REJECTED
042900         PERFORM 210-ACCUM-CART-LINES THROUGH 210-EXIT
043000             UNTIL CARTLIN-EOF
043100                OR CL-CART-ID NOT = WS-CURRENT-CART-ID.
043200*
043300     PERFORM 260-MARK-ABANDONED-IF-DUE.
043400*
043500     IF CART-IS-REJECTED
043600         ADD 1 TO NUM-CARTS-REJECTED
043700     ELSE
043800         PERFORM 230-COMPUTE-CART-TOTALS
043900         PERFORM 240-WRITE-CART-TOTAL
044000         PERFORM 250-PRINT-CART-DETAIL
044100         ADD 1 TO NUM-CARTS-VALUED.
044200*
044300     PERFORM 270-REWRITE-CART-MASTER.
044400     PERFORM 700-READ-CART-FILE.
044500 200-EXIT.
044600     EXIT.
044700*
044800****************************************************************
044900* 205-SKIP-ORPHAN-LINES - CART LINES ARE SUPPLIED IN CL-CART-ID
045000* SEQUENCE TO MATCH THE MASTER, BUT A LINE WHOSE CART-ID IS
045100* LOWER THAN THE CART CURRENTLY BEING VALUED BELONGS TO NO
045200* MASTER RECORD IN THIS RUN (THE CART WAS PURGED OR THE LINE
045300* FILE IS OUT OF STEP) AND MUST BE DRAINED HERE, OR IT WOULD
045400* SIT IN THE READ-AHEAD BUFFER AND BLOCK EVERY CART BEHIND IT.
045500****************************************************************
045600 205-SKIP-ORPHAN-LINES.
045700     PERFORM 206-DRAIN-ORPHAN-LINE THROUGH 206-EXIT
045800             UNTIL CARTLIN-EOF
045900                OR CL-CART-ID NOT < WS-CURRENT-CART-ID.
046000*
046100 206-DRAIN-ORPHAN-LINE.
046200     ADD 1 TO NUM-LINES-ORPHANED.
046300     PERFORM 710-READ-CARTLINE-FILE.
046400 206-EXIT.
046500     EXIT.
046600*
046700 210-ACCUM-CART-LINES.
046800     ADD 1 TO NUM-LINES-READ.
046900     IF CL-CART-ID NOT = WS-CURRENT-CART-ID
047000         GO TO 210-EXIT.
047100     SEARCH ALL PRODUCT-TABLE
047200         AT END
047300             IF NOT CART-IS-REJECTED
047400                 MOVE 'Y' TO WS-CART-REJECT-SW
047500                 MOVE 'PRODUCT NOT FOUND FOR CART LINE'
047600                     TO WS-ERR-TEXT
047700                 PERFORM 820-PRINT-REJECT-LINE
047800             END-IF
047900         WHEN PT-ID (PT-IDX) = CL-PRODUCT-ID
048000             COMPUTE WS-LINE-AMOUNT ROUNDED =
048100                 CL-PRICE * CL-QUANTITY
048200             ADD WS-LINE-AMOUNT TO WS-CART-SUBTOTAL
048300             ADD PT-WEIGHT (PT-IDX) TO WS-CART-WEIGHT
048400     END-SEARCH.
048500     PERFORM 710-READ-CARTLINE-FILE.
048600 210-EXIT.
048700     EXIT.
048800*
048900 220-GET-CUSTOMER-TAX-RATE.
049000     MOVE 'N' TO WS-CART-REJECT-SW.
049100     SEARCH ALL USER-TABLE
049200         AT END
049300             MOVE 'Y' TO WS-CART-REJECT-SW
049400             MOVE 'CUSTOMER NOT FOUND FOR CART'
049500                 TO WS-ERR-TEXT
049600         WHEN UT-ID (UT-IDX) = CART-USER-ID
049700             MOVE UT-COUNTRY-TAX-RATE (UT-IDX) TO WS-TAX-RATE
049800     END-SEARCH.
049900     IF CART-IS-REJECTED
050000         PERFORM 820-PRINT-REJECT-LINE.
050100*
050200 230-COMPUTE-CART-TOTALS.
050300     CALL 'CARTWGT' USING WS-CART-WEIGHT, WS-CART-SHIP-COST.
050400     COMPUTE WS-CART-TAX ROUNDED =
050500         WS-CART-SUBTOTAL * WS-TAX-RATE.
050600     COMPUTE WS-CART-GRAND-TOTAL ROUNDED =
050700         WS-CART-SUBTOTAL + WS-CART-TAX + WS-CART-SHIP-COST.
050800     ADD WS-CART-GRAND-TOTAL TO TOT-GRAND-TOTAL.
050900*
051000 240-WRITE-CART-TOTAL.
051100     MOVE WS-CURRENT-CART-ID TO CT-CART-ID.
051200     MOVE CART-USER-ID       TO CT-USER-ID.
051300     MOVE WS-CART-SUBTOTAL   TO CT-SUBTOTAL.
051400     MOVE WS-CART-TAX        TO CT-TAX.
051500     MOVE WS-CART-WEIGHT     TO CT-WEIGHT.
051600     MOVE WS-CART-SHIP-COST  TO CT-SHIP-COST.
051700     MOVE WS-CART-GRAND-TOTAL TO CT-TOTAL.
051800     WRITE CART-TOTAL-RECORD.
051900*
052000 250-PRINT-CART-DETAIL.
052100     MOVE WS-CURRENT-CART-ID TO RPT-CART-ID.
052200     MOVE CART-USER-ID       TO RPT-USER-ID.
052300     MOVE WS-CART-SUBTOTAL   TO RPT-SUBTOTAL.
052400     MOVE WS-CART-TAX        TO RPT-TAX.
052500     MOVE WS-CART-WEIGHT     TO RPT-WEIGHT.
052600     MOVE WS-CART-SHIP-COST  TO RPT-SHIP-COST.
052700     MOVE WS-CART-GRAND-TOTAL TO RPT-GRAND-TOTAL.
052800     WRITE RPT-RECORD FROM RPT-DETAIL AFTER 1.
052900*
053000 260-MARK-ABANDONED-IF-DUE.
053100     IF CART-STATUS-ACTIVE
053200        AND CART-UPDATED-DATE-R < WS-ABANDON-CUTOFF-DATE
053300         SET CART-STATUS-ABANDONED TO TRUE
053400         ADD 1 TO NUM-CARTS-ABANDONED
053500         ADD 1 TO AH-ENTRY-COUNT
053600         MOVE WS-CURRENT-CART-ID  TO AH-CART-ID (AH-ENTRY-COUNT)
053700         MOVE CART-USER-ID        TO AH-USER-ID (AH-ENTRY-COUNT)
053800         MOVE CART-UPDATED-DATE-R TO AH-UPDATED-DATE
053900                                       (AH-ENTRY-COUNT).
054000*
054100 270-REWRITE-CART-MASTER.
054200     MOVE CART-RECORD TO CART-OUT-RECORD.
054300     WRITE CART-OUT-RECORD.
054400*
054500 300-ABANDONED-CART-SECTION.
054600     IF AH-ENTRY-COUNT = 0
054700         GO TO 300-EXIT.
054800     WRITE RPT-RECORD FROM RPT-SPACES AFTER 1.
054900     WRITE RPT-RECORD FROM RPT-ABANDON-HDR1.
055000     WRITE RPT-RECORD FROM RPT-ABANDON-HDR2.
055100     SET AH-IDX TO 1.
055200     PERFORM 310-PRINT-ABANDONED-LINE THROUGH 310-EXIT
055300             UNTIL AH-IDX > AH-ENTRY-COUNT.
055400 300-EXIT.
055500     EXIT.
055600*
055700 310-PRINT-ABANDONED-LINE.
055800     MOVE AH-CART-ID (AH-IDX)      TO RPT-AB-CART-ID.
055900     MOVE AH-USER-ID (AH-IDX)      TO RPT-AB-USER-ID.
056000     MOVE AH-UPDATED-DATE (AH-IDX) TO RPT-AB-DATE.
056100     WRITE RPT-RECORD FROM RPT-ABANDON-DETAIL.
056200     SET AH-IDX UP BY 1.
056300 310-EXIT.
056400     EXIT.
056500*
056600 700-READ-CART-FILE.
056700     READ CART-MASTER-FILE
056800         AT END MOVE 'Y' TO WS-CARTMST-EOF.
056900     IF WS-CARTMST-STATUS = '00'
057000         CONTINUE
057100     ELSE IF WS-CARTMST-STATUS = '10'
057200         MOVE 'Y' TO WS-CARTMST-EOF
057300     ELSE
057400         DISPLAY 'CARTVAL - CART FILE READ ERROR: '
057500                 WS-CARTMST-STATUS
057600         MOVE 'Y' TO WS-CARTMST-EOF.
057700*
057800 710-READ-CARTLINE-FILE.
057900     READ CARTLINE-FILE
058000         AT END MOVE 'Y' TO WS-CARTLIN-EOF.
058100     IF WS-CARTLIN-STATUS = '00'
058200         CONTINUE
058300     ELSE IF WS-CARTLIN-STATUS = '10'
058400         MOVE 'Y' TO WS-CARTLIN-EOF
058500     ELSE
058600         DISPLAY 'CARTVAL - CARTLINE FILE READ ERROR: '
058700                 WS-CARTLIN-STATUS
058800         MOVE 'Y' TO WS-CARTLIN-EOF.
058900*
059000 800-INIT-REPORT.
059100     MOVE WS-RUN-CCYY TO RPT-RUN-CCYY.
059200     MOVE WS-RUN-MM   TO RPT-RUN-MM.
059300     MOVE WS-RUN-DD   TO RPT-RUN-DD.
059400     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
059500     WRITE RPT-RECORD FROM RPT-HEADER2.
059600     WRITE RPT-RECORD FROM RPT-HEADER3.
059700*
059800 820-PRINT-REJECT-LINE.
059900     MOVE WS-CURRENT-CART-ID TO RPT-ERR-CART-ID.
060000     MOVE WS-ERR-TEXT        TO RPT-ERR-TEXT.
060100     WRITE RPT-RECORD FROM RPT-ERROR-LINE AFTER 1.
060200*
060300 890-PRINT-FINAL-TOTALS.
060400     WRITE RPT-RECORD FROM RPT-SPACES AFTER 1.
060500     WRITE RPT-RECORD FROM RPT-TOTALS-HDR1.
060600     MOVE SPACES             TO RPT-TOTALS-DETAIL.
060700     MOVE 'CARTS VALUED           ' TO RPT-TOTALS-LABEL.
060800     MOVE NUM-CARTS-VALUED    TO RPT-TOTALS-VALUE.
060900     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
061000     MOVE SPACES              TO RPT-TOTALS-DETAIL.
061100     MOVE 'CARTS REJECTED          ' TO RPT-TOTALS-LABEL.
061200     MOVE NUM-CARTS-REJECTED  TO RPT-TOTALS-VALUE.
061300     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
061400     MOVE SPACES              TO RPT-TOTALS-DETAIL.
061500     MOVE 'CART LINES PROCESSED    ' TO RPT-TOTALS-LABEL.
061600     MOVE NUM-LINES-READ      TO RPT-TOTALS-VALUE.
061700     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
061800     MOVE SPACES              TO RPT-TOTALS-DETAIL.
061900     MOVE 'CART LINES ORPHANED     ' TO RPT-TOTALS-LABEL.
062000     MOVE NUM-LINES-ORPHANED  TO RPT-TOTALS-VALUE.
062100     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
062200     MOVE SPACES              TO RPT-TOTALS-DETAIL.
062300     MOVE 'CARTS ABANDONED         ' TO RPT-TOTALS-LABEL.
062400     MOVE NUM-CARTS-ABANDONED TO RPT-TOTALS-VALUE.
062500     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
062600     MOVE SPACES              TO RPT-TOTALS-DETAIL.
062700     MOVE 'GRAND TOTAL OF ALL CARTS' TO RPT-TOTALS-LABEL.
062800     MOVE TOT-GRAND-TOTAL     TO RPT-TOTALS-VALUE-D.
062900     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
063000*
063100 900-OPEN-FILES.
063200     OPEN INPUT  CART-MASTER-FILE
063300          OUTPUT CART-MASTER-OUT
063400          INPUT  CARTLINE-FILE
063500          OUTPUT CART-TOTAL-FILE
063600          OUTPUT VALUATION-RPT-FILE.
063700     IF WS-CARTMST-STATUS NOT = '00'
063800         DISPLAY 'CARTVAL - ERROR OPENING CART MASTER: '
063900                 WS-CARTMST-STATUS
064000         MOVE 16 TO RETURN-CODE
064100         STOP RUN.
064200     IF WS-CARTLIN-STATUS NOT = '00'
064300         DISPLAY 'CARTVAL - ERROR OPENING CARTLINE FILE: '
064400                 WS-CARTLIN-STATUS
064500         MOVE 16 TO RETURN-CODE
064600         STOP RUN.
064700*
064800 905-CLOSE-FILES.
064900     CLOSE CART-MASTER-FILE
065000           CART-MASTER-OUT
065100           CARTLINE-FILE
065200           CART-TOTAL-FILE
065300           VALUATION-RPT-FILE.
065400*
065500*  END OF PROGRAM CARTVAL
