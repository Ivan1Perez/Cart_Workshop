000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PRODMST                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = On-Line Order Cart System -                *
000600*                    Product reference record layout            *
000700*                                                                *
000800*  5655-M15              PRODMST                                 *
000900*                                                                *
001000*  (C) Copyright, in-house development, 1988, 1999              *
001100*                                                                *
001200* STATUS = 4.2.0                                                 *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Describes one product catalog record.  Kept in PR-ID      *
001600*      sequence on the product reference file; CARTVAL and       *
001700*      CARTMNT both load this file into a table at start of run  *
001800*      (see PRODUCT-TABLE in each program) and locate entries    *
001900*      with SEARCH ALL.  PR-PRICE is the CURRENT catalog price   *
002000*      -- a cart line keeps its own captured price separately.   *
002100*                                                                *
002200*----------------------------------------------------------------*
002300*                                                                *
002400* CHANGE ACTIVITY :                                              *
002500*      $SEG(PRODMST),COMP(CARTSYS),PROD(RETAIL  ):                002590
002600*                                                                *
002700*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002800*   $D0= ------ 100 880611 RBW     : ORIGINAL - MAIL ORDER       *CHG0001
002900*              PRODUCT FILE, NO WEIGHT FIELD                     *CHG0001
003000*   $D1= I06102 240 950228 JPK     : ADD PR-WEIGHT FOR FREIGHT   *CHG0002
003100*              TARIFF PROJECT, WIDEN PR-STOCK TO 9(7)            *CHG0002
003200*   $D2= I08852 310 981003 MLT     : ADD FILLER PAD              *CHG0003
003300*                                                                *
003400******************************************************************
003500     03  PR-ID                           PIC 9(9).
003600     03  PR-NAME                         PIC X(20).
003700     03  PR-DESCRIPTION                  PIC X(30).
003800     03  PR-CATEGORY                     PIC X(15).
003900     03  PR-PRICE                        PIC S9(7)V99.
004000     03  PR-STOCK                        PIC 9(7).
004100     03  PR-WEIGHT                       PIC 9(3)V99.
004200     03  PR-WEIGHT-R REDEFINES PR-WEIGHT.
004300         05  PR-WEIGHT-KILOS             PIC 9(3).
004400         05  PR-WEIGHT-GRAMS             PIC 9(2).
004500     03  FILLER                          PIC X(5).
