000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = USERMST                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = On-Line Order Cart System -                *
000600*                    Customer reference record layout           *
000700*                                                                *
000800*  5655-M15              USERMST                                 *
000900*                                                                *
001000*  (C) Copyright, in-house development, 1988, 1999              *
001100*                                                                *
001200* STATUS = 4.2.0                                                 *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Describes one customer reference record.  Kept in US-ID   *
001600*      sequence on the customer reference file; CARTVAL loads    *
001700*      this file into a table at start of run (see USER-TABLE)   *
001800*      and locates entries with SEARCH ALL to obtain the         *
001900*      owning customer's country sales-tax rate.                 *
002000*                                                                *
002100*----------------------------------------------------------------*
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(USERMST),COMP(CARTSYS),PROD(RETAIL  ):                002490
002500*                                                                *
002600*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002700*   $D0= ------ 100 880611 RBW     : ORIGINAL - MAIL ORDER       *CHG0001
002800*              CUSTOMER FILE, DOMESTIC ONLY, NO TAX RATE FIELD   *CHG0001
002900*   $D1= I07220 270 961114 JPK     : ADD COUNTRY CODE/TAX RATE   *CHG0002
003000*              FOR EXPORT ORDER PROJECT                          *CHG0002
003100*   $D2= I08991 330 990118 MLT     : Y2K - NO DATE FIELDS ON     *CHG0003
003200*              THIS RECORD, NO CHANGE REQUIRED                  *CHG0003
003300*                                                                *
003400******************************************************************
003500     03  US-ID                           PIC 9(9).
003600     03  US-NAME                         PIC X(20).
003700     03  US-LAST-NAME                    PIC X(20).
003800     03  US-EMAIL                        PIC X(30).
003900     03  US-FIDELITY-POINTS              PIC 9(7).
004000     03  US-COUNTRY-CODE                 PIC X(2).
004100     03  US-COUNTRY-TAX-RATE             PIC 9V9999.
004200     03  FILLER                          PIC X(12).
