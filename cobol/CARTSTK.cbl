000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARTSTK.
000300 AUTHOR.        J P KOSINSKI.
000400 INSTALLATION.  ACME MAIL ORDER SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  AUGUST 1994.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900****************************************************************
001000*                                                              *
001100*    PROGRAM:  CARTSTK                                         *
001200*                                                              *
001300*    Called subprogram - Order Cart System (CARTSYS).          *
001400*                                                              *
001500*    FUNCTION:                                                 *
001600*      Given the on-hand stock quantity for a catalog product  *
001700*      and the quantity being requested by an AD (add product) *
001800*      maintenance transaction, tells CARTMNT whether there is  *
001900*      enough stock to satisfy the request.  Stock itself is    *
002000*      NOT decremented here - the product file is maintained    *
002100*      by the separate inventory run, not by this subsystem.    *
002200*                                                              *
002300****************************************************************
002400*     AMENDMENT HISTORY                                       *
002500*                                                              *
002600*      DATE       INIT  TICKET   DESCRIPTION                   *
002700*    ---------- ------ -------- ------------------------------ *
002800*    1994-08-22  JPK   I05330    ORIGINAL - STOCK CHECK FOR    *CHG0001
002900*                              CART ADD-PRODUCT TRANSACTIONS.  *CHG0001
003000*    1998-10-03  MLT   I08852    WIDEN STOCK-ON-HAND TO      CHG0002
003100*                              9(7) TO MATCH WIDENED PRODUCT     CHG0002
003200*                              FILE PR-STOCK FIELD.              CHG0002
003300*    1999-01-18  MLT   I08991    Y2K - NO DATE FIELDS ON THIS   CHG0003
003400*                              PROGRAM, NO CHANGE REQUIRED.     CHG0003
003500*    2001-03-09  DHS   I11004    REVIEWED UNDER THE UPSI         CHG0004
003600*                              ABANDON-OVERRIDE PROJECT; STOCK    CHG0004
003700*                              CHECK LOGIC UNCHANGED.             CHG0004
003800*                                                              *
003900****************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-COUNTERS.
005200     05  WS-CALL-COUNT               PIC S9(7) COMP-3 VALUE +0.
005300     05  WS-SHORTFALL-COUNT          PIC S9(7) COMP-3 VALUE +0.
005400     05  FILLER                      PIC X(04).
005500 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
005600     05  WS-COUNTER-PAIR OCCURS 2 TIMES
005700                         PIC S9(7) COMP-3.
005800     05  FILLER                      PIC X(04).
005900*
006000****************************************************************
006100 LINKAGE SECTION.
006200****************************************************************
006300 01  STOCK-ON-HAND                PIC 9(7) COMP-3.
006400 01  STOCK-ON-HAND-R REDEFINES STOCK-ON-HAND.
006500     05  STOCK-THOUSANDS          PIC 9(4) COMP-3.
006600     05  STOCK-UNITS              PIC 9(3) COMP-3.
006700 01  REQUESTED-QTY                PIC 9(5) COMP-3.
006800 01  REQUESTED-QTY-R REDEFINES REQUESTED-QTY.
006900     05  REQUESTED-HUNDREDS       PIC 9(3) COMP-3.
007000     05  REQUESTED-ONES           PIC 9(2) COMP-3.
007100 01  STOCK-OK-SWITCH              PIC X.
007200     88  STOCK-IS-SUFFICIENT             VALUE 'Y'.
007300     88  STOCK-IS-SHORT                  VALUE 'N'.
007400*
007500****************************************************************
007600 PROCEDURE DIVISION USING STOCK-ON-HAND, REQUESTED-QTY,
007700                          STOCK-OK-SWITCH.
007800****************************************************************
007900*
008000 000-MAIN.
008100     ADD 1 TO WS-CALL-COUNT.
008200     PERFORM 100-CHECK-STOCK-LEVEL.
008300     GOBACK.
008400*
008500****************************************************************
008600* 100-CHECK-STOCK-LEVEL - REQUEST IS SATISFIED ONLY WHEN THE     *
008700* QUANTITY REQUESTED IS GREATER THAN ZERO AND DOES NOT EXCEED    *
008800* THE QUANTITY ON HAND.  A ZERO OR NEGATIVE REQUEST IS TREATED   *
008900* AS SHORT HERE; CARTMNT REJECTS THOSE BEFORE THE STOCK CHECK    *
009000* IS EVEN REACHED (SEE CARTMNT 200-PROCESS-ADD-PRODUCT).         *
009100****************************************************************
009200 100-CHECK-STOCK-LEVEL.
009300     IF REQUESTED-QTY > 0
009400        AND REQUESTED-QTY NOT > STOCK-ON-HAND
009500         SET STOCK-IS-SUFFICIENT TO TRUE
009600     ELSE
009700         SET STOCK-IS-SHORT TO TRUE
009800         ADD 1 TO WS-SHORTFALL-COUNT.
009900*
010000*  END OF PROGRAM CARTSTK
