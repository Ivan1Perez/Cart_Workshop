000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = CARTLIN                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = On-Line Order Cart System -                *
000600*                    Cart line (cart detail) record layout      *
000700*                                                                *
000800*  5655-M15              CARTLIN                                 *
000900*                                                                *
001000*  (C) Copyright, in-house development, 1988, 1999              *
001100*                                                                *
001200* STATUS = 4.2.0                                                 *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Describes one line item on a shopping cart.  One record   *
001600*      exists for each product placed in a cart; lines for a     *
001700*      cart are kept in CL-ID sequence within CL-CART-ID on the  *
001800*      cart line detail file.  CL-PRICE is the unit price        *
001900*      captured when the line was added, NOT the current         *
002000*      catalog price.                                            *
002100*                                                                *
002200*----------------------------------------------------------------*
002300*                                                                *
002400* CHANGE ACTIVITY :                                              *
002500*      $SEG(CARTLIN),COMP(CARTSYS),PROD(RETAIL  ):                002590
002600*                                                                *
002700*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002800*   $D0= ------ 100 880611 RBW     : ORIGINAL - MAIL ORDER CART  *CHG0001
002900*   $D1= I08852 310 981003 MLT     : ADD FILLER PAD, CONSOLIDATE *CHG0002
003000*              DESCRIPTIVE FIELDS UNDER CL-PRODUCT-BLOCK         *CHG0002
003100*                                                                *
003200******************************************************************
003300     03  CL-KEY.
003400         05  CL-ID                       PIC 9(9).
003500     03  CL-CART-ID                      PIC 9(9).
003600     03  CL-PRODUCT-ID                   PIC 9(9).
003700     03  CL-PRODUCT-BLOCK.
003800         05  CL-PRODUCT-NAME             PIC X(20).
003900         05  CL-PRODUCT-CATEGORY         PIC X(15).
004000         05  CL-PRODUCT-DESC             PIC X(30).
004100     03  CL-PRODUCT-BLOCK-R REDEFINES CL-PRODUCT-BLOCK
004200                                         PIC X(65).
004300     03  CL-QUANTITY                     PIC 9(5).
004400     03  CL-PRICE                        PIC S9(7)V99.
004500     03  FILLER                          PIC X(4).
