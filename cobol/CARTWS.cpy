000100*----------------------------------------------------------------*
000200*                                                                *
000300*               CARTWS.CPY                                      *
000400*      In-house copybook - Order Cart System                    *
000500*                                                                *
000600*----------------------------------------------------------------*
000700*
000800* The run date and the abandoned-cart threshold are kept in a
000900* copybook as a matter of convenience, since both CARTVAL and
001000* CARTMNT need to know "today" and CARTVAL additionally needs
001100* the cutoff date used to flag a cart as abandoned.
001200*
001300* The threshold is expressed as a number of days before the run
001400* date; a cart last updated before WS-ABANDON-CUTOFF-DATE is
001500* abandoned.  Shop standard default is 2 days (see CARTVAL
001600* paragraph 050-ESTABLISH-RUN-DATE) but can be overridden by
001700* an UPSI switch setting at JCL execution time.
001800*
001900     03  WS-RUN-DATE.
002000         05  WS-RUN-CCYY                 PIC 9(4).
002100         05  WS-RUN-MM                   PIC 9(2).
002200         05  WS-RUN-DD                   PIC 9(2).
002300     03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE
002400                                         PIC 9(8).
002500     03  WS-ABANDON-THRESHOLD-DAYS       PIC 9(3) COMP-3
002600                                         VALUE 2.
002700     03  WS-ABANDON-CUTOFF-DATE          PIC 9(8).
002800     03  FILLER                          PIC X(4).
