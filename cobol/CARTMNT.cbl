000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARTMNT.
000300 AUTHOR.        R B WILKENS.
000400 INSTALLATION.  ACME MAIL ORDER SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  JUNE 1988.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900****************************************************************
001000*                                                              *
001100*    PROGRAM:  CARTMNT                                         *
001200*                                                              *
001300*    Sample program CARTMNT is derived from the shop's older    *
001400*    OS/VS sample batch driver for reading a transaction file   *
001500*    and updating a master file.  It is maintained as part of  *
001600*    the Order Cart System (application CARTSYS).               *
001700*                                                              *
001800*    FUNCTION:                                                 *
001900*      Applies a batch of cart maintenance transactions        *
002000*      (create cart, add product, update line qty, remove      *
002100*      line, clear cart) against the cart master and cart line  *
002200*      files.  The master and line files are loaded into        *
002300*      tables at the start of the run, updated transaction by   *
002400*      transaction, and rewritten as new generations at the     *
002500*      end of the run.  Applied and rejected counts are          *
002600*      printed; the run never halts on a rejected transaction.  *
002700*                                                              *
002800****************************************************************
002900*     AMENDMENT HISTORY                                       *
003000*                                                              *
003100*      DATE       INIT  TICKET   DESCRIPTION                   *
003200*    ---------- ------ -------- ------------------------------ *
003300*    1988-06-11  RBW   --------  ORIGINAL - CART MAINTENANCE    *CHG0001
003400*                              RUN, AD/RM TRAN CODES ONLY.      *CHG0001
003500*    1990-02-20  RBW   I02214    ADD CC (CREATE CART) TRAN CODE  CHG0002
003600*                              - ONE CART PER CUSTOMER RULE.     CHG0002
003700*    1994-08-22  JPK   I05330    ADD UQ (UPDATE QTY) AND CL      CHG0003
003800*                              (CLEAR CART) TRAN CODES; ADD      CHG0003
003900*                              STOCK CHECK SUBROUTINE CARTSTK.   CHG0003
004000*    1996-02-09  JPK   I06711    REJECT UQ WHEN QUANTITY NOT    *CHG0004
004100*                              GREATER THAN ZERO.                CHG0004
004200*    1998-10-03  MLT   I08852    WIDEN MASTER/LINE TABLES,      *CHG0005
004300*                              RECORD LAYOUTS NOW CARRY FILLER. *CHG0005
004400*    1999-01-18  MLT   I08991    Y2K - CCYY RUN DATE FROM        CHG0006
004500*                              4-DIGIT ACCEPT, NOT 2-DIGIT.      CHG0006
004600*    1999-11-30  MLT   I09915    RENAMED CART SUBSYSTEM FOR     *CHG0007
004700*                              WEB STOREFRONT PROJECT; LOGIC     CHG0007
004800*                              UNCHANGED FROM PHONE-ORDER CART.  CHG0007
004900*    2001-03-09  DHS   I11004    REVIEWED CT-STATUS-ABANDONED    CHG0008
005000*                              HANDLING UNDER THE UPSI ABANDON- CHG0008
005100*                              OVERRIDE PROJECT (SEE CARTVAL    CHG0008
005200*                              CHG0010); CL/RM LOGIC UNCHANGED. CHG0008
005300*                                                              *
005400****************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CART-MASTER-FILE   ASSIGN TO CARTMSTI
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-CARTMST-STATUS.
006800*
006900     SELECT CART-MASTER-OUT    ASSIGN TO CARTMSTO
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  WS-CARTOUT-STATUS.
007200*
007300     SELECT CARTLINE-FILE      ASSIGN TO CARTLINI
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS  IS  WS-CARTLIN-STATUS.
007600*
007700     SELECT CARTLINE-OUT       ASSIGN TO CARTLINO
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS  IS  WS-LINEOUT-STATUS.
008000*
008100     SELECT PRODUCT-FILE       ASSIGN TO PRODFILE
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS  IS  WS-PRODFIL-STATUS.
008400*
008500     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
008600         ACCESS IS SEQUENTIAL
008700         FILE STATUS  IS  WS-TRANFIL-STATUS.
008800*
008900     SELECT MAINT-RPT-FILE     ASSIGN TO CARTRPT
009000         FILE STATUS  IS  WS-REPORT-STATUS.
009100*
009200****************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  CART-MASTER-FILE
009700     LABEL RECORDS ARE STANDARD
009800     BLOCK CONTAINS 0
009900     RECORDING MODE IS F.
010000 01  CART-RECORD.
010100     COPY CARTMST.
010200*
010300 FD  CART-MASTER-OUT
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0
010600     RECORDING MODE IS F.
010700 01  CART-OUT-RECORD.
010800     COPY CARTMST.
010900*
011000 FD  CARTLINE-FILE
011100     LABEL RECORDS ARE STANDARD
011200     BLOCK CONTAINS 0
011300     RECORDING MODE IS F.
011400 01  CARTLINE-RECORD.
011500     COPY CARTLIN.
011600*
011700 FD  CARTLINE-OUT
011800     LABEL RECORDS ARE STANDARD
011900     BLOCK CONTAINS 0
012000     RECORDING MODE IS F.
012100 01  CARTLINE-OUT-RECORD.
012200     COPY CARTLIN.
012300*
012400 FD  PRODUCT-FILE
012500     LABEL RECORDS ARE STANDARD
012600     BLOCK CONTAINS 0
012700     RECORDING MODE IS F.
012800 01  PRODUCT-RECORD.
012900     COPY PRODMST.
013000*
013100 FD  TRANSACTION-FILE
013200     LABEL RECORDS ARE STANDARD
013300     BLOCK CONTAINS 0
013400     RECORDING MODE IS F.
013500 01  TRANSACTION-RECORD.
013600     COPY CARTTXN.
013700*
013800 FD  MAINT-RPT-FILE
013900     LABEL RECORDS ARE OMITTED
014000     RECORD CONTAINS 132 CHARACTERS
014100     LINAGE IS 60 WITH FOOTING AT 55
014200     DATA RECORD IS RPT-RECORD.
014300 01  RPT-RECORD                          PIC X(132).
014400*
014500****************************************************************
014600 WORKING-STORAGE SECTION.
014700****************************************************************
014800*
014900 01  WS-RUN-DATE-WORK.
015000     COPY CARTWS.
015100*
015200 01  WS-FIELDS.
015300     05  WS-CARTMST-STATUS       PIC X(2)  VALUE SPACES.
015400     05  WS-CARTOUT-STATUS       PIC X(2)  VALUE SPACES.
015500     05  WS-CARTLIN-STATUS       PIC X(2)  VALUE SPACES.
015600     05  WS-LINEOUT-STATUS       PIC X(2)  VALUE SPACES.
015700     05  WS-PRODFIL-STATUS       PIC X(2)  VALUE SPACES.
015800     05  WS-TRANFIL-STATUS       PIC X(2)  VALUE SPACES.
015900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
016000     05  WS-CARTMST-EOF          PIC X     VALUE 'N'.
016100         88  CARTMST-EOF                 VALUE 'Y'.
016200     05  WS-CARTLIN-EOF          PIC X     VALUE 'N'.
016300         88  CARTLIN-EOF                  VALUE 'Y'.
016400     05  WS-TRANFIL-EOF          PIC X     VALUE 'N'.
016500         88  TRANFIL-EOF                  VALUE 'Y'.
016600     05  WS-TRAN-OK-SW           PIC X     VALUE 'Y'.
016700         88  TRAN-WAS-APPLIED            VALUE 'Y'.
016800     05  WS-ERR-TEXT             PIC X(60) VALUE SPACES.
016900     05  FILLER                  PIC X(10).
017000*
017100 01  WORK-VARIABLES.
017200     05  WS-REQUESTED-QTY        PIC 9(5)  COMP-3 VALUE +0.
017300     05  WS-STOCK-ON-HAND        PIC 9(7)  COMP-3 VALUE +0.
017400     05  WS-STOCK-OK-SW          PIC X            VALUE 'N'.
017500         88  WS-STOCK-IS-OK             VALUE 'Y'.
017600     05  WS-CART-FOUND-SW        PIC X            VALUE 'N'.
017700     05  WS-NEXT-CART-ID         PIC 9(9)  COMP-3 VALUE +0.
017800     05  WS-NEXT-LINE-ID         PIC 9(9)  COMP-3 VALUE +0.
017900     05  FILLER                  PIC X(08).
018000*
018100 01  TOTALS-VARS.
018200     05  NUM-TRAN-READ            PIC S9(7)   COMP-3 VALUE +0.
018300     05  NUM-TRAN-APPLIED         PIC S9(7)   COMP-3 VALUE +0.
018400     05  NUM-TRAN-REJECTED        PIC S9(7)   COMP-3 VALUE +0.
018500     05  NUM-CARTS-CREATED        PIC S9(7)   COMP-3 VALUE +0.
018600     05  NUM-LINES-ADDED          PIC S9(7)   COMP-3 VALUE +0.
018700     05  NUM-LINES-UPDATED        PIC S9(7)   COMP-3 VALUE +0.
018800     05  NUM-LINES-REMOVED        PIC S9(7)   COMP-3 VALUE +0.
018900     05  NUM-CARTS-CLEARED        PIC S9(7)   COMP-3 VALUE +0.
019000     05  FILLER                   PIC X(08).
019100*
019200****************************************************************
019300* CART TABLE - THE FULL CART MASTER, HELD IN MEMORY FOR THE      *
019400* DURATION OF THE RUN SO CC/AD/UQ/RM/CL TRANSACTIONS CAN LOCATE  *
019500* AND UPDATE A CART WITHOUT A RANDOM-ACCESS FILE.  REWRITTEN TO  *
019600* CART-MASTER-OUT AT END OF RUN (SEE 600-REWRITE-CART-MASTER).  *
019700****************************************************************
019800 01  CART-TABLE-AREA.
019900     05  CT-ENTRY-COUNT          PIC 9(5) COMP   VALUE 0.
020000     05  CART-TABLE OCCURS 5000 TIMES
020100                   INDEXED BY CT-IDX.
020200         10  CT-ID               PIC 9(9).
020300         10  CT-USER-ID          PIC 9(9).
020400         10  CT-UPDATED-DATE     PIC 9(8).
020500         10  CT-STATUS           PIC X(1).
020600             88  CT-STATUS-ACTIVE       VALUE 'A'.
020700             88  CT-STATUS-ABANDONED    VALUE 'B'.
020800             88  CT-STATUS-CLEARED      VALUE 'C'.
020900         10  FILLER              PIC X(05).
021000     05  FILLER                  PIC X(08).
021100*
021200****************************************************************
021300* CARTLINE TABLE - THE FULL CART LINE DETAIL, HELD IN MEMORY     *
021400* THE SAME WAY AS CART-TABLE.  CLT-LINE-ACTIVE-SW IS 'N' FOR A   *
021500* LINE REMOVED BY RM OR EMPTIED BY CL; SUCH LINES ARE DROPPED    *
021600* WHEN CARTLINE-OUT IS WRITTEN, NOT PHYSICALLY DELETED FROM THE  *
021700* TABLE (AVOIDS RESHUFFLING THE OCCURS ARRAY MID-RUN).           *
021800****************************************************************
021900 01  CARTLINE-TABLE-AREA.
022000     05  CL-ENTRY-COUNT          PIC 9(5) COMP   VALUE 0.
022100     05  CARTLINE-TABLE OCCURS 20000 TIMES
022200                       INDEXED BY CLT-IDX.
022300         10  CLT-ID              PIC 9(9).
022400         10  CLT-CART-ID         PIC 9(9).
022500         10  CLT-PRODUCT-ID      PIC 9(9).
022600         10  CLT-PRODUCT-BLOCK.
022700             15  CLT-PRODUCT-NAME     PIC X(20).
022800             15  CLT-PRODUCT-CATEGORY PIC X(15).
022900             15  CLT-PRODUCT-DESC     PIC X(30).
023000         10  CLT-PRODUCT-BLOCK-R REDEFINES CLT-PRODUCT-BLOCK
023100                                  PIC X(65).
023200         10  CLT-QUANTITY        PIC 9(5).
023300         10  CLT-PRICE           PIC S9(7)V99.
023400         10  CLT-LINE-ACTIVE-SW  PIC X(1).
023500             88  CLT-LINE-IS-ACTIVE     VALUE 'Y'.
023600             88  CLT-LINE-IS-REMOVED    VALUE 'N'.
023700         10  FILLER              PIC X(05).
023800     05  FILLER                  PIC X(08).
023900*
024000****************************************************************
024100* PRODUCT REFERENCE TABLE - LOADED ONCE AT START OF RUN, THEN    *
024200* LOCATED BY SEARCH ALL SINCE THE PRODUCT FILE IS SUPPLIED IN    *
024300* ASCENDING PR-ID SEQUENCE.  READ-ONLY - STOCK IS NOT UPDATED    *
024400* HERE (SEE CARTSTK REMARKS).                                    *
024500****************************************************************
024600 01  PRODUCT-TABLE-AREA.
024700     05  PT-ENTRY-COUNT          PIC 9(5) COMP   VALUE 0.
024800     05  PRODUCT-TABLE OCCURS 2000 TIMES
024900                       ASCENDING KEY IS PT-ID
025000                       INDEXED BY PT-IDX.
025100         10  PT-ID               PIC 9(9).
025200         10  PT-NAME             PIC X(20).
025300         10  PT-DESCRIPTION      PIC X(30).
025400         10  PT-CATEGORY         PIC X(15).
025500         10  PT-PRICE            PIC S9(7)V99.
025600         10  PT-STOCK            PIC 9(7) COMP-3.
025700         10  FILLER              PIC X(05).
025800     05  FILLER                  PIC X(08).
025900*
026000****************************************************************
026100*        R E P O R T   L I N E S
026200****************************************************************
026300 01  RPT-HEADER1.
026400     05  FILLER                  PIC X(34)
026500           VALUE 'CARTMNT - CART MAINTENANCE RUN   '.
026600     05  FILLER                  PIC X(8)  VALUE 'RUN DATE'.
026700     05  FILLER                  PIC X     VALUE ':'.
026800     05  RPT-RUN-CCYY            PIC 9(4).
026900     05  FILLER                  PIC X     VALUE '-'.
027000     05  RPT-RUN-MM              PIC 99.
027100     05  FILLER                  PIC X     VALUE '-'.
027200     05  RPT-RUN-DD              PIC 99.
027300     05  FILLER                  PIC X(78) VALUE SPACES.
027400 01  RPT-TRAN-DETAIL.
027500     05  RPT-TRAN-CODE           PIC X(2).
027600     05  FILLER                  PIC X     VALUE SPACE.
027700     05  RPT-TRAN-MSG1           PIC X(22)
027800                                 VALUE ' Transaction applied:'.
027900     05  RPT-TRAN-RECORD         PIC X(43) VALUE SPACES.
028000     05  FILLER                  PIC X(64) VALUE SPACES.
028100 01  RPT-ERROR-LINE.
028200     05  FILLER PIC X(17) VALUE '  *** REJECTED: '.
028300     05  RPT-ERR-TRAN-CODE       PIC X(2).
028400     05  FILLER                  PIC X     VALUE SPACE.
028500     05  RPT-ERR-TEXT            PIC X(60) VALUE SPACES.
028600     05  FILLER                  PIC X(52) VALUE SPACES.
028700 01  RPT-TOTALS-HDR1.
028800     05  FILLER PIC X(26) VALUE 'FINAL CONTROL TOTALS      '.
028900     05  FILLER PIC X(106) VALUE SPACES.
029000 01  RPT-TOTALS-DETAIL.
029100     05  FILLER                  PIC XX       VALUE SPACES.
029200     05  RPT-TOTALS-LABEL        PIC X(24).
029300     05  FILLER                  PIC X(4)     VALUE ':   '.
029400     05  RPT-TOTALS-VALUE        PIC ZZZ,ZZZ,ZZ9.
029500     05  FILLER                  PIC X(94)    VALUE SPACES.
029600 01  RPT-SPACES.
029700     05  FILLER                  PIC X(132)   VALUE SPACES.
029800*
029900****************************************************************
030000 PROCEDURE DIVISION.
030100****************************************************************
030200*
030300 000-MAIN.
030400     PERFORM 050-ESTABLISH-RUN-DATE.
030500     PERFORM 900-OPEN-FILES.
030600     PERFORM 110-LOAD-PRODUCT-TABLE.
030700     PERFORM 120-LOAD-CART-TABLE.
030800     PERFORM 130-LOAD-CARTLINE-TABLE.
030900     PERFORM 800-INIT-REPORT.
031000     PERFORM 100-PROCESS-TRANSACTIONS
031100             UNTIL TRANFIL-EOF.
031200     PERFORM 600-REWRITE-CART-MASTER.
031300     PERFORM 610-REWRITE-CARTLINE-FILE.
031400     PERFORM 950-PRINT-FINAL-TOTALS.
031500     PERFORM 905-CLOSE-FILES.
031600     GOBACK.
031700*
031800 050-ESTABLISH-RUN-DATE.
031900     ACCEPT WS-RUN-DATE-R FROM DATE YYYYMMDD.
032000*
032100 110-LOAD-PRODUCT-TABLE.
032200     PERFORM 112-READ-PRODUCT-REC.
032300     PERFORM 114-LOAD-PRODUCT-ENTRY THROUGH 114-EXIT
032400             UNTIL WS-PRODFIL-STATUS = '10'.
032500*
032600 112-READ-PRODUCT-REC.
032700     READ PRODUCT-FILE
032800         AT END MOVE '10' TO WS-PRODFIL-STATUS
032900     END-READ.
033000*
033100 114-LOAD-PRODUCT-ENTRY.
033200     ADD 1 TO PT-ENTRY-COUNT.
033300     MOVE PR-ID          TO PT-ID (PT-ENTRY-COUNT).
033400     MOVE PR-NAME        TO PT-NAME (PT-ENTRY-COUNT).
033500     MOVE PR-DESCRIPTION TO PT-DESCRIPTION (PT-ENTRY-COUNT).
033600     MOVE PR-CATEGORY    TO PT-CATEGORY (PT-ENTRY-COUNT).
033700     MOVE PR-PRICE       TO PT-PRICE (PT-ENTRY-COUNT).
033800     MOVE PR-STOCK       TO PT-STOCK (PT-ENTRY-COUNT).
033900     PERFORM 112-READ-PRODUCT-REC.
034000 114-EXIT.
034100     EXIT.
034200*
034300 120-LOAD-CART-TABLE.
034400     PERFORM 122-READ-CART-REC.
034500     PERFORM 124-LOAD-CART-ENTRY THROUGH 124-EXIT
034600             UNTIL WS-CARTMST-STATUS = '10'.
034700     ADD 1 TO WS-NEXT-CART-ID.
034800*
034900 122-READ-CART-REC.
035000     READ CART-MASTER-FILE
035100         AT END MOVE '10' TO WS-CARTMST-STATUS
035200     END-READ.
035300*
035400 124-LOAD-CART-ENTRY.
035500     ADD 1 TO CT-ENTRY-COUNT.
035600     MOVE CART-ID               TO CT-ID (CT-ENTRY-COUNT).
035700     MOVE CART-USER-ID          TO CT-USER-ID (CT-ENTRY-COUNT).
035800     MOVE CART-UPDATED-DATE-R   TO CT-UPDATED-DATE (CT-ENTRY-COUNT).
035900     MOVE CART-STATUS           TO CT-STATUS (CT-ENTRY-COUNT).
036000     IF CART-ID > WS-NEXT-CART-ID
036100         MOVE CART-ID TO WS-NEXT-CART-ID
036200     END-IF.
036300     PERFORM 122-READ-CART-REC.
036400 124-EXIT.
036500     EXIT.
036600*
036700 130-LOAD-CARTLINE-TABLE.
036800     PERFORM 132-READ-CARTLINE-REC.
036900     PERFORM 134-LOAD-CARTLINE-ENTRY THROUGH 134-EXIT
037000             UNTIL WS-CARTLIN-STATUS = '10'.
037100     ADD 1 TO WS-NEXT-LINE-ID.
037200*
037300 132-READ-CARTLINE-REC.
037400     READ CARTLINE-FILE
037500         AT END MOVE '10' TO WS-CARTLIN-STATUS
037600     END-READ.
037700*
037800 134-LOAD-CARTLINE-ENTRY.
037900     ADD 1 TO CL-ENTRY-COUNT.
038000     MOVE CL-ID            TO CLT-ID (CL-ENTRY-COUNT).
038100     MOVE CL-CART-ID       TO CLT-CART-ID (CL-ENTRY-COUNT).
038200     MOVE CL-PRODUCT-ID    TO CLT-PRODUCT-ID (CL-ENTRY-COUNT).
038300     MOVE CL-PRODUCT-NAME  TO CLT-PRODUCT-NAME (CL-ENTRY-COUNT).
038400     MOVE CL-PRODUCT-CATEGORY TO CLT-PRODUCT-CATEGORY
038500                                  (CL-ENTRY-COUNT).
038600     MOVE CL-PRODUCT-DESC  TO CLT-PRODUCT-DESC (CL-ENTRY-COUNT).
038700     MOVE CL-QUANTITY      TO CLT-QUANTITY (CL-ENTRY-COUNT).
038800     MOVE CL-PRICE         TO CLT-PRICE (CL-ENTRY-COUNT).
038900     SET CLT-LINE-IS-ACTIVE (CL-ENTRY-COUNT) TO TRUE.
039000     IF CL-ID > WS-NEXT-LINE-ID
039100         MOVE CL-ID TO WS-NEXT-LINE-ID
039200     END-IF.
039300     PERFORM 132-READ-CARTLINE-REC.
039400 134-EXIT.
039500     EXIT.
039600*
039700****************************************************************
039800* 100-PROCESS-TRANSACTIONS READS ONE TRANSACTION AND DISPATCHES  *
039900* IT BY TX-CODE.  A TRANSACTION THAT FAILS ITS BUSINESS-RULE     *
040000* CHECKS IS REJECTED WITH A MESSAGE ON THE REPORT - THE RUN      *
040100* NEVER STOPS FOR A REJECTED TRANSACTION (SHOP STANDARD, SEE     *
040200* CARTMST RULE CC-01).                                          *
040300****************************************************************
040400 100-PROCESS-TRANSACTIONS.
040500     PERFORM 700-READ-TRAN-FILE.
040600     IF NOT TRANFIL-EOF
040700         MOVE 'Y' TO WS-TRAN-OK-SW
040800         EVALUATE TRUE
040900             WHEN TX-CREATE-CART
041000                 PERFORM 400-PROCESS-CREATE-CART
041100             WHEN TX-ADD-PRODUCT
041200                 PERFORM 200-PROCESS-ADD-PRODUCT
041300             WHEN TX-UPDATE-QTY
041400                 PERFORM 250-PROCESS-UPDATE-QTY
041500             WHEN TX-REMOVE-LINE
041600                 PERFORM 260-PROCESS-REMOVE-LINE
041700             WHEN TX-CLEAR-CART
041800                 PERFORM 450-PROCESS-CLEAR-CART
041900             WHEN OTHER
042000                 MOVE 'INVALID TRANSACTION CODE' TO WS-ERR-TEXT
042100                 PERFORM 820-REPORT-BAD-TRAN
042200         END-EVALUATE
042300         ADD 1 TO NUM-TRAN-READ
042400         IF TRAN-WAS-APPLIED
042500             ADD 1 TO NUM-TRAN-APPLIED
042600         END-IF
042700     END-IF.
042800*
042900****************************************************************
043000* 400-PROCESS-CREATE-CART (TX-CODE = 'CC') - A CUSTOMER MAY OWN  *
043100* AT MOST ONE ACTIVE OR ABANDONED CART AT A TIME (RULE CC-01).   *
043200* A CLEARED CART DOES NOT COUNT AGAINST THE RULE, SO A CUSTOMER  *
043300* WHO HAS CLEARED THEIR CART MAY START A NEW ONE.                *
043400****************************************************************
043500 400-PROCESS-CREATE-CART.
043600     PERFORM 410-FIND-OPEN-CART-BY-USER.
043700     IF WS-CART-FOUND-SW = 'Y'
043800         MOVE 'USER ALREADY HAS AN OPEN CART' TO WS-ERR-TEXT
043900         PERFORM 820-REPORT-BAD-TRAN
044000     ELSE
044100         ADD 1 TO CT-ENTRY-COUNT
044200         MOVE WS-NEXT-CART-ID  TO CT-ID (CT-ENTRY-COUNT)
044300         MOVE TX-USER-ID       TO CT-USER-ID (CT-ENTRY-COUNT)
044400         MOVE WS-RUN-DATE-R    TO CT-UPDATED-DATE (CT-ENTRY-COUNT)
044500         SET CT-STATUS-ACTIVE (CT-ENTRY-COUNT) TO TRUE
044600         ADD 1 TO WS-NEXT-CART-ID
044700         ADD 1 TO NUM-CARTS-CREATED
044800         MOVE TRANSACTION-RECORD TO RPT-TRAN-RECORD
044900         PERFORM 830-PRINT-APPLIED-LINE.
045000*
045100 410-FIND-OPEN-CART-BY-USER.
045200     MOVE 'N' TO WS-CART-FOUND-SW.
045300     SET CT-IDX TO 1.
045400     PERFORM 412-TEST-ONE-CART THROUGH 412-EXIT
045500             UNTIL CT-IDX > CT-ENTRY-COUNT.
045600*
045700 412-TEST-ONE-CART.
045800     IF CT-USER-ID (CT-IDX) = TX-USER-ID
045900        AND (CT-STATUS-ACTIVE (CT-IDX)
046000             OR CT-STATUS-ABANDONED (CT-IDX))
046100         MOVE 'Y' TO WS-CART-FOUND-SW
046200     END-IF.
046300     SET CT-IDX UP BY 1.
046400 412-EXIT.
046500     EXIT.
046600*
046700****************************************************************
046800* 200-PROCESS-ADD-PRODUCT (TX-CODE = 'AD') - CART MUST EXIST,    *
046900* PRODUCT MUST EXIST, AND THERE MUST BE ENOUGH STOCK ON HAND     *
047000* (CALL 'CARTSTK').  A NEW CART LINE IS ADDED WITH THE CURRENT   *
047100* CATALOG PRICE AND PRODUCT SNAPSHOT CAPTURED AT ADD TIME.       *
047200****************************************************************
047300 200-PROCESS-ADD-PRODUCT.
047400     PERFORM 420-FIND-CART-BY-ID.
047500     IF CT-IDX = 0
047600         MOVE 'CART NOT FOUND' TO WS-ERR-TEXT
047700         PERFORM 820-REPORT-BAD-TRAN
047800         GO TO 200-EXIT.
047900     SEARCH ALL PRODUCT-TABLE
048000         AT END
048100             MOVE 'PRODUCT NOT FOUND' TO WS-ERR-TEXT
048200             PERFORM 820-REPORT-BAD-TRAN
048300             GO TO 200-EXIT
048400         WHEN PT-ID (PT-IDX) = TX-PRODUCT-ID
048500             CONTINUE
048600     END-SEARCH.
048700     MOVE TX-QUANTITY     TO WS-REQUESTED-QTY.
048800     MOVE PT-STOCK (PT-IDX) TO WS-STOCK-ON-HAND.
048900     CALL 'CARTSTK' USING WS-STOCK-ON-HAND, WS-REQUESTED-QTY,
049000                          WS-STOCK-OK-SW.
049100     IF NOT WS-STOCK-IS-OK
049200         MOVE 'INSUFFICIENT STOCK FOR REQUESTED QUANTITY'
049300             TO WS-ERR-TEXT
049400         PERFORM 820-REPORT-BAD-TRAN
049500         GO TO 200-EXIT.
049600     ADD 1 TO CL-ENTRY-COUNT.
049700     MOVE WS-NEXT-LINE-ID     TO CLT-ID (CL-ENTRY-COUNT).
049800     MOVE TX-CART-ID          TO CLT-CART-ID (CL-ENTRY-COUNT).
049900     MOVE TX-PRODUCT-ID       TO CLT-PRODUCT-ID (CL-ENTRY-COUNT).
050000     MOVE PT-NAME (PT-IDX)    TO CLT-PRODUCT-NAME
050100                                     (CL-ENTRY-COUNT).
050200     MOVE PT-CATEGORY (PT-IDX) TO CLT-PRODUCT-CATEGORY
050300                                     (CL-ENTRY-COUNT).
050400     MOVE PT-DESCRIPTION (PT-IDX) TO CLT-PRODUCT-DESC
050500                                     (CL-ENTRY-COUNT).
050600     MOVE TX-QUANTITY         TO CLT-QUANTITY (CL-ENTRY-COUNT).
050700     MOVE PT-PRICE (PT-IDX)   TO CLT-PRICE (CL-ENTRY-COUNT).
050800     SET CLT-LINE-IS-ACTIVE (CL-ENTRY-COUNT) TO TRUE.
050900     ADD 1 TO WS-NEXT-LINE-ID.
051000     ADD 1 TO NUM-LINES-ADDED.
051100     MOVE WS-RUN-DATE-R       TO CT-UPDATED-DATE (CT-IDX).
051200     MOVE TRANSACTION-RECORD  TO RPT-TRAN-RECORD.
051300     PERFORM 830-PRINT-APPLIED-LINE.
051400 200-EXIT.
051500     EXIT.
051600*
051700****************************************************************
051800* 250-PROCESS-UPDATE-QTY (TX-CODE = 'UQ') - CART AND LINE MUST   *
051900* EXIST; THE NEW QUANTITY MUST BE GREATER THAN ZERO.             *
052000****************************************************************
052100 250-PROCESS-UPDATE-QTY.
052200     IF TX-QUANTITY NOT > 0
052300         MOVE 'QUANTITY MUST BE GREATER THAN ZERO' TO WS-ERR-TEXT
052400         PERFORM 820-REPORT-BAD-TRAN
052500         GO TO 250-EXIT.
052600     PERFORM 420-FIND-CART-BY-ID.
052700     IF CT-IDX = 0
052800         MOVE 'CART NOT FOUND' TO WS-ERR-TEXT
052900         PERFORM 820-REPORT-BAD-TRAN
053000         GO TO 250-EXIT.
053100     PERFORM 430-FIND-LINE-BY-ID.
053200     IF CLT-IDX = 0
053300         MOVE 'CART LINE NOT FOUND' TO WS-ERR-TEXT
053400         PERFORM 820-REPORT-BAD-TRAN
053500         GO TO 250-EXIT.
053600     MOVE TX-QUANTITY         TO CLT-QUANTITY (CLT-IDX).
053700     MOVE WS-RUN-DATE-R       TO CT-UPDATED-DATE (CT-IDX).
053800     ADD 1 TO NUM-LINES-UPDATED.
053900     MOVE TRANSACTION-RECORD  TO RPT-TRAN-RECORD.
054000     PERFORM 830-PRINT-APPLIED-LINE.
054100 250-EXIT.
054200     EXIT.
054300*
054400****************************************************************
054500* 260-PROCESS-REMOVE-LINE (TX-CODE = 'RM') - CART AND LINE MUST  *
054600* EXIST.  THE LINE IS MARKED REMOVED, NOT PHYSICALLY DELETED     *
054700* FROM CARTLINE-TABLE (SEE TABLE REMARKS ABOVE).                 *
054800****************************************************************
054900 260-PROCESS-REMOVE-LINE.
055000     PERFORM 420-FIND-CART-BY-ID.
055100     IF CT-IDX = 0
055200         MOVE 'CART NOT FOUND' TO WS-ERR-TEXT
055300         PERFORM 820-REPORT-BAD-TRAN
055400         GO TO 260-EXIT.
055500     PERFORM 430-FIND-LINE-BY-ID.
055600     IF CLT-IDX = 0
055700         MOVE 'CART LINE NOT FOUND' TO WS-ERR-TEXT
055800         PERFORM 820-REPORT-BAD-TRAN
055900         GO TO 260-EXIT.
056000     SET CLT-LINE-IS-REMOVED (CLT-IDX) TO TRUE.
056100     MOVE WS-RUN-DATE-R       TO CT-UPDATED-DATE (CT-IDX).
056200     ADD 1 TO NUM-LINES-REMOVED.
056300     MOVE TRANSACTION-RECORD  TO RPT-TRAN-RECORD.
056400     PERFORM 830-PRINT-APPLIED-LINE.
056500 260-EXIT.
056600     EXIT.
056700*
056800****************************************************************
056900* 450-PROCESS-CLEAR-CART (TX-CODE = 'CL') - CART MUST EXIST.     *
057000* EVERY ACTIVE LINE OWNED BY THE CART IS MARKED REMOVED AND THE  *
057100* CART ITSELF IS SET TO STATUS 'C' (CLEARED).                    *
057200****************************************************************
057300 450-PROCESS-CLEAR-CART.
057400     PERFORM 420-FIND-CART-BY-ID.
057500     IF CT-IDX = 0
057600         MOVE 'CART NOT FOUND' TO WS-ERR-TEXT
057700         PERFORM 820-REPORT-BAD-TRAN
057800         GO TO 450-EXIT.
057900     SET CLT-IDX TO 1.
058000     PERFORM 452-CLEAR-ONE-LINE THROUGH 452-EXIT
058100             UNTIL CLT-IDX > CL-ENTRY-COUNT.
058200     SET CT-STATUS-CLEARED (CT-IDX) TO TRUE.
058300     MOVE WS-RUN-DATE-R       TO CT-UPDATED-DATE (CT-IDX).
058400     ADD 1 TO NUM-CARTS-CLEARED.
058500     MOVE TRANSACTION-RECORD  TO RPT-TRAN-RECORD.
058600     PERFORM 830-PRINT-APPLIED-LINE.
058700 450-EXIT.
058800     EXIT.
058900*
059000 452-CLEAR-ONE-LINE.
059100     IF CLT-CART-ID (CLT-IDX) = TX-CART-ID
059200         SET CLT-LINE-IS-REMOVED (CLT-IDX) TO TRUE
059300     END-IF.
059400     SET CLT-IDX UP BY 1.
059500 452-EXIT.
059600     EXIT.
059700*
059800 420-FIND-CART-BY-ID.
059900     SET CT-IDX TO 1.
060000     PERFORM 422-TEST-CART-ID THROUGH 422-EXIT
060100             UNTIL CT-IDX > CT-ENTRY-COUNT.
060200     MOVE 0 TO CT-IDX.
060300     GO TO 420-EXIT.
060400*
060500 422-TEST-CART-ID.
060600     IF CT-ID (CT-IDX) = TX-CART-ID
060700         GO TO 420-EXIT.
060800     SET CT-IDX UP BY 1.
060900 422-EXIT.
061000     EXIT.
061100*
061200 420-EXIT.
061300     EXIT.
061400*
061500 430-FIND-LINE-BY-ID.
061600     SET CLT-IDX TO 1.
061700     PERFORM 432-TEST-LINE-ID THROUGH 432-EXIT
061800             UNTIL CLT-IDX > CL-ENTRY-COUNT.
061900     MOVE 0 TO CLT-IDX.
062000     GO TO 430-EXIT.
062100*
062200 432-TEST-LINE-ID.
062300     IF CLT-ID (CLT-IDX) = TX-LINE-ID
062400        AND CLT-CART-ID (CLT-IDX) = TX-CART-ID
062500        AND CLT-LINE-IS-ACTIVE (CLT-IDX)
062600         GO TO 430-EXIT.
062700     SET CLT-IDX UP BY 1.
062800 432-EXIT.
062900     EXIT.
063000*
063100 430-EXIT.
063200     EXIT.
063300*
063400 600-REWRITE-CART-MASTER.
063500     SET CT-IDX TO 1.
063600     PERFORM 602-WRITE-ONE-CART THROUGH 602-EXIT
063700             UNTIL CT-IDX > CT-ENTRY-COUNT.
063800*
063900 602-WRITE-ONE-CART.
064000     MOVE SPACES                   TO CART-RECORD.
064100     MOVE CT-ID (CT-IDX)           TO CART-ID.
064200     MOVE CT-USER-ID (CT-IDX)      TO CART-USER-ID.
064300     MOVE CT-UPDATED-DATE (CT-IDX) TO CART-UPDATED-DATE-R.
064400     MOVE CT-STATUS (CT-IDX)       TO CART-STATUS.
064500     MOVE CART-RECORD              TO CART-OUT-RECORD.
064600     WRITE CART-OUT-RECORD.
064700     SET CT-IDX UP BY 1.
064800 602-EXIT.
064900     EXIT.
065000*
065100 610-REWRITE-CARTLINE-FILE.
065200     SET CLT-IDX TO 1.
065300     PERFORM 612-WRITE-ONE-LINE THROUGH 612-EXIT
065400             UNTIL CLT-IDX > CL-ENTRY-COUNT.
065500*
065600 612-WRITE-ONE-LINE.
065700     IF CLT-LINE-IS-ACTIVE (CLT-IDX)
065800         MOVE SPACES                 TO CARTLINE-RECORD
065900         MOVE CLT-ID (CLT-IDX)       TO CL-ID
066000         MOVE CLT-CART-ID (CLT-IDX)  TO CL-CART-ID
066100         MOVE CLT-PRODUCT-ID (CLT-IDX) TO CL-PRODUCT-ID
066200         MOVE CLT-PRODUCT-NAME (CLT-IDX) TO CL-PRODUCT-NAME
066300         MOVE CLT-PRODUCT-CATEGORY (CLT-IDX)
066400                                     TO CL-PRODUCT-CATEGORY
066500         MOVE CLT-PRODUCT-DESC (CLT-IDX) TO CL-PRODUCT-DESC
066600         MOVE CLT-QUANTITY (CLT-IDX) TO CL-QUANTITY
066700         MOVE CLT-PRICE (CLT-IDX)    TO CL-PRICE
066800         MOVE CARTLINE-RECORD        TO CARTLINE-OUT-RECORD
066900         WRITE CARTLINE-OUT-RECORD
067000     END-IF.
067100     SET CLT-IDX UP BY 1.
067200 612-EXIT.
067300     EXIT.
067400*
067500 700-READ-TRAN-FILE.
067600     READ TRANSACTION-FILE
067700         AT END MOVE 'Y' TO WS-TRANFIL-EOF.
067800     IF WS-TRANFIL-STATUS = '00'
067900         CONTINUE
068000     ELSE IF WS-TRANFIL-STATUS = '10'
068100         MOVE 'Y' TO WS-TRANFIL-EOF
068200     ELSE
068300         DISPLAY 'CARTMNT - TRAN FILE READ ERROR: '
068400                 WS-TRANFIL-STATUS
068500         MOVE 'Y' TO WS-TRANFIL-EOF.
068600*
068700 800-INIT-REPORT.
068800     MOVE WS-RUN-CCYY TO RPT-RUN-CCYY.
068900     MOVE WS-RUN-MM   TO RPT-RUN-MM.
069000     MOVE WS-RUN-DD   TO RPT-RUN-DD.
069100     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
069200     WRITE RPT-RECORD FROM RPT-SPACES.
069300*
069400 820-REPORT-BAD-TRAN.
069500     MOVE 'N' TO WS-TRAN-OK-SW.
069600     ADD 1 TO NUM-TRAN-REJECTED.
069700     MOVE TX-CODE     TO RPT-ERR-TRAN-CODE.
069800     MOVE WS-ERR-TEXT TO RPT-ERR-TEXT.
069900     WRITE RPT-RECORD FROM RPT-ERROR-LINE AFTER 1.
070000*
070100 830-PRINT-APPLIED-LINE.
070200     MOVE TX-CODE TO RPT-TRAN-CODE.
070300     WRITE RPT-RECORD FROM RPT-TRAN-DETAIL AFTER 1.
070400*
070500 900-OPEN-FILES.
070600     OPEN INPUT  CART-MASTER-FILE
070700          OUTPUT CART-MASTER-OUT
070800          INPUT  CARTLINE-FILE
070900          OUTPUT CARTLINE-OUT
071000          INPUT  PRODUCT-FILE
071100          INPUT  TRANSACTION-FILE
071200          OUTPUT MAINT-RPT-FILE.
071300     IF WS-TRANFIL-STATUS NOT = '00'
071400         DISPLAY 'CARTMNT - ERROR OPENING TRAN FILE: '
071500                 WS-TRANFIL-STATUS
071600         MOVE 16 TO RETURN-CODE
071700         STOP RUN.
071800*
071900 905-CLOSE-FILES.
072000     CLOSE CART-MASTER-FILE
072100           CART-MASTER-OUT
072200           CARTLINE-FILE
072300           CARTLINE-OUT
072400           PRODUCT-FILE
072500           TRANSACTION-FILE
072600           MAINT-RPT-FILE.
072700*
072800 950-PRINT-FINAL-TOTALS.
072900     WRITE RPT-RECORD FROM RPT-SPACES AFTER 1.
073000     WRITE RPT-RECORD FROM RPT-TOTALS-HDR1.
073100     MOVE SPACES              TO RPT-TOTALS-DETAIL.
073200     MOVE 'TRANSACTIONS READ       ' TO RPT-TOTALS-LABEL.
073300     MOVE NUM-TRAN-READ        TO RPT-TOTALS-VALUE.
073400     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
073500     MOVE SPACES              TO RPT-TOTALS-DETAIL.
073600     MOVE 'TRANSACTIONS APPLIED    ' TO RPT-TOTALS-LABEL.
073700     MOVE NUM-TRAN-APPLIED     TO RPT-TOTALS-VALUE.
073800     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
073900     MOVE SPACES              TO RPT-TOTALS-DETAIL.
074000     MOVE 'TRANSACTIONS REJECTED   ' TO RPT-TOTALS-LABEL.
074100     MOVE NUM-TRAN-REJECTED    TO RPT-TOTALS-VALUE.
074200     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
074300     MOVE SPACES              TO RPT-TOTALS-DETAIL.
074400     MOVE 'CARTS CREATED           ' TO RPT-TOTALS-LABEL.
074500     MOVE NUM-CARTS-CREATED    TO RPT-TOTALS-VALUE.
074600     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
074700     MOVE SPACES              TO RPT-TOTALS-DETAIL.
074800     MOVE 'LINES ADDED             ' TO RPT-TOTALS-LABEL.
074900     MOVE NUM-LINES-ADDED      TO RPT-TOTALS-VALUE.
075000     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
075100     MOVE SPACES              TO RPT-TOTALS-DETAIL.
075200     MOVE 'LINES QUANTITY UPDATED  ' TO RPT-TOTALS-LABEL.
075300     MOVE NUM-LINES-UPDATED    TO RPT-TOTALS-VALUE.
075400     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
075500     MOVE SPACES              TO RPT-TOTALS-DETAIL.
075600     MOVE 'LINES REMOVED           ' TO RPT-TOTALS-LABEL.
075700     MOVE NUM-LINES-REMOVED    TO RPT-TOTALS-VALUE.
075800     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
075900     MOVE SPACES              TO RPT-TOTALS-DETAIL.
076000     MOVE 'CARTS CLEARED           ' TO RPT-TOTALS-LABEL.
076100     MOVE NUM-CARTS-CLEARED    TO RPT-TOTALS-VALUE.
076200     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL.
076300*
076400*  END OF PROGRAM CARTMNT
